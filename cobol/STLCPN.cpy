000100******************************************************************
000200*    STLCPN  --  PROCESSING-FEE DISCOUNT COUPON
000300*    ONE RECORD PER COUPON CODE.  STLWALT BREAKS OUT THE VALIDITY
000400*    WINDOW BY YEAR/MONTH/DAY BELOW SO 210/220-SERIES COMPARES
000500*    DON'T HAVE TO TOUCH THE PACKED 8-DIGIT DATE.
000600******************************************************************
000700     01  STL-COUPON-REC.
000800         05  SCP-CODE                    PIC X(10).
000900         05  SCP-PERCENT                 PIC 9(03).
001000         05  SCP-ACTIVE-FLAG             PIC X(01).
001100             88  SCP-IS-ACTIVE                 VALUE 'Y'.
001200             88  SCP-IS-INACTIVE               VALUE 'N'.
001300         05  SCP-VALID-FROM              PIC 9(08).
001400         05  SCP-VALID-FROM-R REDEFINES SCP-VALID-FROM.
001500             10  SCP-FROM-YYYY           PIC 9(04).
001600             10  SCP-FROM-MM             PIC 9(02).
001700             10  SCP-FROM-DD             PIC 9(02).
001800         05  SCP-VALID-TO                PIC 9(08).
001900         05  SCP-VALID-TO-R REDEFINES SCP-VALID-TO.
002000             10  SCP-TO-YYYY             PIC 9(04).
002100             10  SCP-TO-MM               PIC 9(02).
002200             10  SCP-TO-DD               PIC 9(02).
002300         05  SCP-MAX-USES                PIC 9(07).
002400         05  SCP-USED-COUNT              PIC 9(07).
002500*                                                                 STL005  
