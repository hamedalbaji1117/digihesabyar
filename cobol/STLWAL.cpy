000100******************************************************************
000200*    STLWAL  --  SELLER WALLET BALANCE AND TRANSACTION LOG ENTRY
000300*    STL-WALLET-REC IS THE SINGLE-RECORD BALANCE FILE; STL-WALLET
000400*    -TXN IS WRITTEN ONCE PER DEBIT/CREDIT TO THE TXN LOG.
000500******************************************************************
000600     01  STL-WALLET-REC.
000700         05  SWL-BALANCE                 PIC S9(13).
000800         05  FILLER                      PIC X(07).
000900 
001000     01  STL-WALLET-TXN.
001100         05  SWT-TXN-TYPE                PIC X(06).
001200             88  SWT-TXN-CREDIT                VALUE 'CREDIT'.
001300             88  SWT-TXN-DEBIT                 VALUE 'DEBIT '.
001400         05  SWT-TXN-AMOUNT-TEXT         PIC X(13).
001500         05  SWT-TXN-AMOUNT-NUM REDEFINES SWT-TXN-AMOUNT-TEXT
001600                                         PIC S9(13).
001700         05  SWT-TXN-DESC                PIC X(40).
001800         05  FILLER                      PIC X(09).
001900*                                                                 STL006  
