000100******************************************************************
000200*    STLPRC  --  SELLER PURCHASE (COST) PRICE RECORD
000300*    SPR-PRICE-TEXT ARRIVES AS RAW TEXT FROM THE PRICING DESK
000400*    FEED - NOT EVERY CARD IS CLEAN, SO STLPRICE TESTS IT WITH
000500*    THE SPR-PRICE-NUM REDEFINITION BEFORE TRUSTING IT.
000600******************************************************************
000700     01  STL-PRICE-REC.
000800         05  SPR-DKPC                    PIC X(12).
000900         05  SPR-TITLE                   PIC X(40).
001000         05  SPR-PRICE-TEXT              PIC X(13).
001100         05  SPR-PRICE-NUM REDEFINES SPR-PRICE-TEXT
001200                                         PIC S9(13).
001300*                                                                 STL004  
