000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STLWALT.
000300 AUTHOR.        D OKAFOR.
000400 INSTALLATION.  MERCHANT SETTLEMENT DATA CENTER.
000500 DATE-WRITTEN.  09/22/89.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*    STLWALT  --  COUPON VALIDATION AND WALLET PAYMENT/TOP-UP
001100*
001200*    THIRD STEP OF THE SETTLEMENT RUN.  READS THE ONE-CARD WALLET
001300*    CONTROL FILE FOR THIS RUN'S COUPON CODE (IF ANY) AND TOP-UP
001400*    AMOUNT (IF ANY), VALIDATES THE COUPON AGAINST THE COUPON
001500*    MASTER, ATTEMPTS TO PAY THE SELLER'S TIERED PROCESSING FEE
001600*    OUT OF THE WALLET BALANCE, LOGS THE DEBIT, THEN POSTS ANY
001700*    TOP-UP CREDIT REQUESTED.  UPDATES INVCTL-FILE WITH THE
001800*    PAYMENT OUTCOME FOR STLRPT'S EXPORT GATE.
001900******************************************************************
002000*    AMENDMENT HISTORY
002100*
002200*    DATE      BY   REQUEST   DESCRIPTION
002300*    --------  ---  --------  ------------------------------------
002400*    09/22/89  DO   CR-0211   ORIGINAL WRITE-UP - STRAIGHT DEBIT  CR-0211 
002500*                            OF THE TIERED FEE, NO COUPON SUPPORT.CR-0211 
002600*    02/14/90  DO   CR-0240   ADDED COUPON LOOKUP AND PERCENTAGE  CR-0240 
002700*                             DISCOUNT ON THE PAYABLE AMOUNT.     CR-0240 
002800*    11/03/90  DO   CR-0271   TOP-UP AMOUNT NOW SCRUBBED THROUGH  CR-0271 
002900*                             THE COMMON STLNORM ROUTINE SO THE   CR-0271 
003000*                            SAME GLYPH TABLE COVERS WALLET CARDS.CR-0271 
003100*    06/02/93  MP   CR-0331   COUPON VALID-FROM/VALID-TO WINDOW   CR-0331 
003200*                             CHECK ADDED AGAINST TODAY'S DATE -  CR-0331 
003300*                             PREVIOUSLY ONLY THE ACTIVE FLAG AND CR-0331 
003400*                             USE-COUNT WERE CHECKED.             CR-0331 
003500*    03/30/95  DO   CR-0367   INSUFFICIENT-BALANCE REJECTION NOW  CR-0367 
003600*                             COMPARES AGAINST THE DISCOUNTED     CR-0367 
003700*                             PAYABLE AMOUNT, NOT THE RAW TIERED  CR-0367 
003800*                             FEE - A VALID COUPON WAS BEING      CR-0367 
003900*                             REJECTED FOR LACK OF FUNDS IT DID   CR-0367 
004000*                             NOT ACTUALLY NEED.                  CR-0367 
004100*    09/02/98  SMK  Y2K-0009  YEAR 2000 READINESS REVIEW - TODAY'SY2K-0009
004200*                             DATE IS WINDOWED AT 06-02-93 CR-0331Y2K-0009
004300*                             AND AT 100-GET-TODAYS-DATE BELOW.   Y2K-0009
004400*                             PIVOT YEAR SET AT 50. SIGNED OFF.   Y2K-0009
004500*    02/11/02  TWB  CR-0430   STATUS FIELD NOW SET TO PROCESSING  CR-0430 
004600*                             BEFORE THE PAYMENT ATTEMPT AND TO   CR-0430 
004700*                             DONE OR ERROR AFTERWARD SO A RERUN  CR-0430 
004800*                             CAN TELL A COMPLETED RUN FROM A     CR-0430 
004900*                             CRASHED ONE.                        CR-0430 
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-390.
005400 OBJECT-COMPUTER.   IBM-390.
005500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT WALLET-CTL-FILE  ASSIGN TO UT-S-STLWCTL.
005900     SELECT INVCTL-FILE      ASSIGN TO UT-S-STLINV.
006000     SELECT COUPON-FILE      ASSIGN TO UT-S-STLCPN.
006100     SELECT WALLET-FILE      ASSIGN TO UT-S-STLWAL.
006200     SELECT TXN-LOG-FILE     ASSIGN TO UT-S-STLTXN.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600*
006700*    WALLET-CTL-FILE IS THE ONE-CARD CONTROL INPUT FOR THE RUN -
006800*    THE COUPON CODE TO TRY (SPACES = NONE) AND A RAW TOP-UP
006900*    AMOUNT CARD (SPACES/ZERO = NO TOP-UP THIS RUN).
007000 FD  WALLET-CTL-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 40 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS WALLET-CTL-REC.
007600  01  WALLET-CTL-REC.
007700      05  WCC-COUPON-CODE                PIC X(10).
007800      05  WCC-TOPUP-TEXT                 PIC X(18).
007900      05  FILLER                         PIC X(12).
008000*
008100 FD  INVCTL-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 60 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS STL-INVOICE-CTL.
008700     COPY STLINV.
008800*
008900 FD  COUPON-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 44 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS STL-COUPON-REC.
009500     COPY STLCPN.
009600*
009700 FD  WALLET-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 20 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS STL-WALLET-REC.
010300     COPY STLWAL.
010400*
010500 FD  TXN-LOG-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 68 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS STL-WALLET-TXN-OUT.
011100  01  STL-WALLET-TXN-OUT                 PIC X(68).
011200*
011300 WORKING-STORAGE SECTION.
011310*
011320*    COUPON PERCENT-OFF DIVISOR FOR 200-PROCESS-PAYMENT'S DISCOUNT
011330*    COMPUTE - A COUPON CARRIES A WHOLE-NUMBER PERCENT, SO THE
011340*    DISCOUNT AMOUNT IS THE PAYABLE AMOUNT TIMES THAT PERCENT
011350*    OVER ONE HUNDRED.
011360  77  WS-PERCENT-DIVISOR             PIC S9(05) COMP VALUE 100.
011400*
011500  01  PROGRAM-INDICATOR-SWITCHES.
011600      05  WS-EOF-COUPON-SW               PIC X(03) VALUE 'NO '.
011700          88  EOF-COUPON                       VALUE 'YES'.
011800      05  WS-COUPON-FOUND-SW             PIC X(03) VALUE 'NO '.
011900          88  COUPON-FOUND                     VALUE 'YES'.
012000      05  WS-COUPON-VALID-SW             PIC X(03) VALUE 'NO '.
012100          88  COUPON-VALID                     VALUE 'YES'.
012200*
012300  01  WS-ACCUMULATORS.
012400      05  WS-COUPON-READ-CTR         PIC S9(07) COMP SYNC VALUE 0.
012500*
012600*    WS-TODAY-6 / WS-TODAY-8 - TODAY'S DATE WINDOWED TO A FULL
012700*    4-DIGIT YEAR FOR COMPARISON AGAINST THE COUPON'S 8-DIGIT
012800*    VALID-FROM/VALID-TO (SEE Y2K-0009 AND CR-0331).
012900  01  WS-TODAY-6                         PIC 9(06) VALUE 0.
013000  01  WS-TODAY-6-R REDEFINES WS-TODAY-6.
013100      05  WS-TODAY-YY                    PIC 9(02).
013200      05  WS-TODAY-MMDD                  PIC 9(04).
013300  01  WS-TODAY-8                         PIC 9(08) VALUE 0.
013400*
013500  01  WS-PAYMENT-FIELDS.
013600      05  WS-DISCOUNT-PERCENT        PIC S9(03) COMP SYNC VALUE 0.
013700      05  WS-DISCOUNT-AMT               PIC S9(13) COMP-3 VALUE 0.
013800      05  WS-PAYABLE-AMOUNT             PIC S9(13) COMP-3 VALUE 0.
013900      05  WS-TOPUP-AMOUNT            PIC S9(13) COMP SYNC VALUE 0.
014000      05  WS-APPLIED-COUPON              PIC X(10) VALUE SPACES.
014100*
014200  01  WS-ERROR-MESSAGE-EL                PIC X(80).
014300*
014400 PROCEDURE DIVISION.
014500*
014600  000-MAINLINE SECTION.
014700*
014800      OPEN INPUT WALLET-CTL-FILE
014900                 COUPON-FILE
015000           I-O   INVCTL-FILE
015100                 WALLET-FILE
015200           OUTPUT TXN-LOG-FILE.
015300      READ WALLET-CTL-FILE.
015400      READ INVCTL-FILE.
015500      READ WALLET-FILE.
015600      MOVE 'PROCESSING' TO SIC-STATUS.
015700      PERFORM 100-GET-TODAYS-DATE THRU 100-GET-TODAYS-DATE-EXIT.
015800      IF WCC-COUPON-CODE NOT = SPACES
015900         PERFORM 110-VALIDATE-COUPON THRU 110-VALIDATE-COUPON-EXIT
016000      END-IF.
016100      PERFORM 200-PROCESS-PAYMENT THRU 200-PROCESS-PAYMENT-EXIT.
016200      IF WCC-TOPUP-TEXT NOT = SPACES AND
016300         WCC-TOPUP-TEXT NOT = ZEROS
016400         PERFORM 300-PROCESS-TOPUP THRU 300-PROCESS-TOPUP-EXIT
016500      END-IF.
016600      REWRITE STL-INVOICE-CTL.
016700      REWRITE STL-WALLET-REC.
016800      PERFORM 900-DISPLAY-PROG-DIAG THRU
016900               900-DISPLAY-PROG-DIAG-EXIT.
017000      CLOSE WALLET-CTL-FILE
017100            INVCTL-FILE
017200            COUPON-FILE
017300            WALLET-FILE
017400            TXN-LOG-FILE.
017500      MOVE ZERO TO RETURN-CODE.
017600      GOBACK.
017700*
017800*    100-GET-TODAYS-DATE - CLASSIC TWO-DIGIT-YEAR ACCEPT WITH A
017900*    PIVOT-AT-50 CENTURY WINDOW, REVIEWED UNDER Y2K-0009.
018000  100-GET-TODAYS-DATE.
018100*
018200      ACCEPT WS-TODAY-6 FROM DATE.
018300      IF WS-TODAY-YY < 50
018400         COMPUTE WS-TODAY-8 = 20000000 + (WS-TODAY-YY * 10000) +
018500                              WS-TODAY-MMDD
018600      ELSE
018700         COMPUTE WS-TODAY-8 = 19000000 + (WS-TODAY-YY * 10000) +
018800                              WS-TODAY-MMDD
018900      END-IF.
019000*
019100  100-GET-TODAYS-DATE-EXIT.
019200      EXIT.
019300*
019400*    110-VALIDATE-COUPON - U7.  SEQUENTIALLY SCANS COUPON-FILE
019500*    FOR A CODE MATCH (SMALL MASTER FILE, NO INDEX NEEDED PER
019600*    THE SEQUENTIAL-SEARCH NOTE IN THE FILES SECTION).  ALL FOUR
019700*    CONDITIONS MUST HOLD OR THE COUPON IS TREATED AS INVALID.
019800  110-VALIDATE-COUPON.
019900*
020000      MOVE 'NO ' TO WS-COUPON-FOUND-SW.
020100      READ COUPON-FILE
020200          AT END MOVE 'YES' TO WS-EOF-COUPON-SW.
020300      PERFORM 115-SCAN-ONE-COUPON THRU 115-SCAN-ONE-COUPON-EXIT
020400          UNTIL EOF-COUPON OR COUPON-FOUND.
020500      IF COUPON-FOUND
020600         IF SCP-IS-ACTIVE
020700            AND (SCP-VALID-FROM = 0 OR
020800                 WS-TODAY-8 >= SCP-VALID-FROM)
020900            AND (SCP-VALID-TO   = 0 OR WS-TODAY-8 <= SCP-VALID-TO)
021000            AND (SCP-MAX-USES = 0 OR
021100                 SCP-USED-COUNT < SCP-MAX-USES)
021200            SET COUPON-VALID TO TRUE
021300            MOVE SCP-PERCENT TO WS-DISCOUNT-PERCENT
021400            MOVE SCP-CODE TO WS-APPLIED-COUPON
021500         ELSE
021600            MOVE '** WARNING **  COUPON FAILS VALIDITY CHECK'
021700                 TO WS-ERROR-MESSAGE-EL
021800            PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
021900         END-IF
022000      ELSE
022100         MOVE '** WARNING **  COUPON CODE NOT ON FILE'
022200              TO WS-ERROR-MESSAGE-EL
022300         PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
022400      END-IF.
022500*
022600  110-VALIDATE-COUPON-EXIT.
022700      EXIT.
022800*
022900  115-SCAN-ONE-COUPON.
023000*
023100      ADD 1 TO WS-COUPON-READ-CTR.
023200      IF SCP-CODE = WCC-COUPON-CODE
023300         MOVE 'YES' TO WS-COUPON-FOUND-SW
023400      ELSE
023500         READ COUPON-FILE
023600             AT END MOVE 'YES' TO WS-EOF-COUPON-SW
023700      END-IF.
023800*
023900  115-SCAN-ONE-COUPON-EXIT.
024000      EXIT.
024100*
024200*    200-PROCESS-PAYMENT - U8.  A VALID COUPON (IF ANY) DISCOUNTS
024300*    THE TIERED FEE BEFORE THE BALANCE AND ALREADY-PAID CHECKS
024400*    ARE MADE (SEE CR-0367).
024500  200-PROCESS-PAYMENT.
024600*
024700      MOVE SIC-PROCESSING-PRICE TO WS-PAYABLE-AMOUNT.
024800      IF COUPON-VALID
024900         COMPUTE WS-DISCOUNT-AMT =
024950             (WS-PAYABLE-AMOUNT * WS-DISCOUNT-PERCENT) /
024980                 WS-PERCENT-DIVISOR
025100         COMPUTE WS-PAYABLE-AMOUNT =
025200             WS-PAYABLE-AMOUNT - WS-DISCOUNT-AMT
025300      END-IF.
025400      IF SIC-PAID
025500         MOVE '** ERROR **  INVOICE ALREADY PAID'
025600              TO WS-ERROR-MESSAGE-EL
025700         PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
025800         SET SIC-STAT-ERROR TO TRUE
025900      ELSE
026000         IF SIC-PROCESSING-PRICE NOT > 0
026100            MOVE '** ERROR **  PROCESSING PRICE NOT SET'
026200                 TO WS-ERROR-MESSAGE-EL
026300            PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
026400            SET SIC-STAT-ERROR TO TRUE
026500         ELSE
026600            IF SWL-BALANCE < WS-PAYABLE-AMOUNT
026700               MOVE '** ERROR **  WALLET BALANCE INSUFFICIENT'
026800                    TO WS-ERROR-MESSAGE-EL
026900               PERFORM 700-ERROR-DISPLAY THRU
027000                        700-ERROR-DISPLAY-EXIT
027100               SET SIC-STAT-ERROR TO TRUE
027200            ELSE
027300               PERFORM 210-POST-DEBIT THRU 210-POST-DEBIT-EXIT
027400               SET SIC-STAT-DONE TO TRUE
027500            END-IF
027600         END-IF
027700      END-IF.
027800*
027900  200-PROCESS-PAYMENT-EXIT.
028000      EXIT.
028100*
028200  210-POST-DEBIT.
028300*
028400      SUBTRACT WS-PAYABLE-AMOUNT FROM SWL-BALANCE.
028500      SET SIC-PAID TO TRUE.
028600      MOVE WS-PAYABLE-AMOUNT TO SIC-PAID-AMOUNT.
028700      MOVE WS-APPLIED-COUPON TO SIC-COUPON-CODE.
028800      MOVE 'DEBIT ' TO SWT-TXN-TYPE.
028900      MOVE WS-PAYABLE-AMOUNT TO SWT-TXN-AMOUNT-NUM.
029000      MOVE 'PROCESSING FEE PAYMENT' TO SWT-TXN-DESC.
029100      WRITE STL-WALLET-TXN-OUT FROM STL-WALLET-TXN.
029200*
029300  210-POST-DEBIT-EXIT.
029400      EXIT.
029500*
029600*    300-PROCESS-TOPUP - U8 TOP-UP.  THE RAW CARD TEXT GOES
029700*    THROUGH THE SAME STLNORM SCRUBBER AS THE DETAIL AMOUNTS SO
029800*    A LOCALIZED-GLYPH OR COMMA-PUNCTUATED TOP-UP CARD WORKS THE
029900*    SAME AS ANY OTHER AMOUNT FIELD IN THE RUN.
030000  300-PROCESS-TOPUP.
030100*
030200      CALL 'STLNORM' USING WCC-TOPUP-TEXT, WS-TOPUP-AMOUNT.
030300      IF WS-TOPUP-AMOUNT > 0
030400         ADD WS-TOPUP-AMOUNT TO SWL-BALANCE
030500         MOVE 'CREDIT' TO SWT-TXN-TYPE
030600         MOVE WS-TOPUP-AMOUNT TO SWT-TXN-AMOUNT-NUM
030700         MOVE 'WALLET TOP-UP' TO SWT-TXN-DESC
030800         WRITE STL-WALLET-TXN-OUT FROM STL-WALLET-TXN
030900      ELSE
031000         MOVE '** WARNING **  TOP-UP CARD NORMALIZED TO ZERO'
031100              TO WS-ERROR-MESSAGE-EL
031200         PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
031300      END-IF.
031400*
031500  300-PROCESS-TOPUP-EXIT.
031600      EXIT.
031700*
031800  700-ERROR-DISPLAY.
031900*
032000      DISPLAY WS-ERROR-MESSAGE-EL.
032100*
032200  700-ERROR-DISPLAY-EXIT.
032300      EXIT.
032400*
032500  900-DISPLAY-PROG-DIAG.
032600*
032700      DISPLAY '****     STLWALT RUNNING     ****'.
032800      DISPLAY '    COUPON CODE REQUESTED  = ' WCC-COUPON-CODE.
032900      DISPLAY '    COUPON APPLIED         = ' WS-APPLIED-COUPON.
033000      DISPLAY '    DISCOUNT PERCENT       = ' WS-DISCOUNT-PERCENT.
033100      DISPLAY '    PAYABLE AMOUNT         = ' WS-PAYABLE-AMOUNT.
033200      DISPLAY '    IS-PAID                = ' SIC-IS-PAID.
033300      DISPLAY '    WALLET BALANCE (END)   = ' SWL-BALANCE.
033400      DISPLAY '****     STLWALT EOJ         ****'.
033500*
033600  900-DISPLAY-PROG-DIAG-EXIT.
033700      EXIT.
033800*
033900*    END OF PROGRAM STLWALT
