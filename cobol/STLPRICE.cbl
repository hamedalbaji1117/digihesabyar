000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STLPRICE.
000300 AUTHOR.        M PATEL.
000400 INSTALLATION.  MERCHANT SETTLEMENT DATA CENTER.
000500 DATE-WRITTEN.  09/22/89.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*    STLPRICE  --  PURCHASE-PRICE APPLICATION AND PROFIT RECALC
001100*
001200*    SECOND STEP OF THE SETTLEMENT RUN.  READS THE SETTLEMENT
001300*    LINES STLCONS WROTE TO STLSET1, MATCHES EACH LINE'S DKPC
001400*    AGAINST THE SELLER'S REGISTERED PURCHASE PRICES ON PRICE-
001500*    FILE, AND RECOMPUTES TAX AND PROFIT OR LOSS USING THE SALE
001600*    -TYPE-SPECIFIC COST FORMULA.  THE RE-PRICED LINES ARE
001700*    WRITTEN TO STLSET2 FOR STLRPT.
001800******************************************************************
001900*    AMENDMENT HISTORY
002000*
002100*    DATE      BY   REQUEST   DESCRIPTION
002200*    --------  ---  --------  ------------------------------------
002300*    09/22/89  MP   CR-0211   ORIGINAL WRITE-UP - MATCH PRICE BY  CR-0211 
002400*                             DKPC, FLAT PROFIT = SALE - PURCHASE.CR-0211 
002500*    12/05/89  MP   CR-0224   ADDED THE MINIMUM-PRICE AND NEGATIVECR-0224 
002600*                             -PRICE REJECTION RULES AFTER THE    CR-0224 
002700*                             PRICING DESK LOADED A ZERO-PRICE    CR-0224 
002800*                             CARD THAT ZEROED OUT A SELLER'S     CR-0224 
002900*                             WHOLE PROFIT COLUMN.                CR-0224 
003000*    04/18/94  MP   CR-0355   ADDED THE FULL CASH/CREDIT COST     CR-0355 
003100*                             STACK (COMMISSION, SHIPPING,        CR-0355 
003200*                             PROCESSING, TAX, PLATFORM-DEV ON    CR-0355 
003300*                             CREDIT) - FLAT PROFIT FORMULA WAS   CR-0355 
003400*                             OVERSTATING MARGIN.                 CR-0355 
003500*    11/20/96  MP   CR-0388   RETURN LINES AND LINES WITH NO      CR-0388 
003600*                             REGISTERED PRICE NOW FORCE PROFIT   CR-0388 
003700*                             AND TAX TO ZERO INSTEAD OF RUNNING  CR-0388 
003800*                             THE COST STACK ON A ZERO PURCHASE   CR-0388 
003900*                             PRICE.                              CR-0388 
004000*    09/02/98  SMK  Y2K-0009  YEAR 2000 READINESS REVIEW - NO     Y2K-0009
004100*                             2-DIGIT YEAR FIELDS IN THIS PROGRAM,Y2K-0009
004200*                             NO CHANGE REQUIRED. LOGGED FOR      Y2K-0009
004300*                             SIGN-OFF ONLY.                      Y2K-0009
004400*    02/11/02  TWB  CR-0430   PRICE REGISTRY TABLE WAS SIZED FOR  CR-0430 
004500*                             150 VARIANTS - RESIZED TO 300 FOR   CR-0430 
004600*                             LARGER MULTI-SELLER STATEMENTS.     CR-0430 
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-390.
005100 OBJECT-COMPUTER.   IBM-390.
005200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PRICE-FILE       ASSIGN TO UT-S-STLPRC.
005600     SELECT SETTLE-FILE-IN   ASSIGN TO UT-S-STLSET1.
005700     SELECT SETTLE-FILE-OUT  ASSIGN TO UT-S-STLSET2.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 FD  PRICE-FILE
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 65 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS STL-PRICE-REC.
006800     COPY STLPRC.
006900*
007000 FD  SETTLE-FILE-IN
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 144 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SETTLE-IN-REC.
007600  01  SETTLE-IN-REC                     PIC X(144).
007700*
007800 FD  SETTLE-FILE-OUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 144 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SETTLE-OUT-REC.
008400  01  SETTLE-OUT-REC                    PIC X(144).
008500*
008600 WORKING-STORAGE SECTION.
008610*
008620*    PRICE FLOOR FOR 110-VALIDATE-PRICE-REC - A PURCHASE PRICE
008630*    CARD BELOW THIS AMOUNT IS REJECTED AS BELOW THE 1000 RIAL
008640*    MARKETPLACE MINIMUM LISTING PRICE.
008650  77  WS-MIN-PRICE-RIAL              PIC S9(09) COMP VALUE 1000.
008700*
008800  01  PROGRAM-INDICATOR-SWITCHES.
008900      05  WS-EOF-PRICE-SW                PIC X(03) VALUE 'NO '.
009000          88  EOF-PRICE                        VALUE 'YES'.
009100      05  WS-EOF-SETTLE-SW               PIC X(03) VALUE 'NO '.
009200          88  EOF-SETTLE                       VALUE 'YES'.
009300      05  WS-PRICE-FOUND-SW              PIC X(03) VALUE SPACES.
009400          88  PRICE-FOUND                      VALUE 'YES'.
009500          88  PRICE-NOT-FOUND                  VALUE 'NO '.
009600*
009700  01  WS-ACCUMULATORS.
009800      05  WS-PRICE-READ-CTR          PIC S9(07) COMP SYNC VALUE 0.
009900      05  WS-PRICE-SKIP-CTR          PIC S9(07) COMP SYNC VALUE 0.
010000      05  WS-PRICE-REJ-CTR           PIC S9(07) COMP SYNC VALUE 0.
010100      05  WS-LINE-READ-CTR           PIC S9(07) COMP SYNC VALUE 0.
010200      05  WS-LINE-WRTN-CTR           PIC S9(07) COMP SYNC VALUE 0.
010300*
010400*    PRICE REGISTRY - ONE ENTRY PER DKPC, LAST VALID PRICE CARD
010500*    WINS (U5).  SEQUENTIAL SEARCH, BOUNDED VARIANT COUNT.
010600  01  WS-PRICE-TABLE.
010700      05  WS-PRICE-COUNT             PIC S9(04) COMP SYNC VALUE 0.
010800      05  WS-PRICE-ENTRY OCCURS 300 TIMES
010900                  INDEXED BY WS-PRICE-IDX.
011000          10  PR-DKPC                     PIC X(12).
011100          10  PR-TITLE                    PIC X(40).
011200          10  PR-PRICE                    PIC S9(13) COMP-3.
011300          10  PR-PRICE-BYTES REDEFINES PR-PRICE
011400                                         PIC X(07).
011500*
011600  01  WS-WORK-FIELDS.
011700      05  WS-TOTAL-COST                 PIC S9(13) COMP-3 VALUE 0.
011800*
011900  01  WS-ERROR-MESSAGE-EL                PIC X(80).
012000*
012100  01  DISPLAY-LINE.
012200      05  DISP-MESSAGE                   PIC X(45).
012300      05  DISP-VALUE                     PIC ZZZ,ZZ9.
012400*
012500*    WS-CUR-LINE IS THE WORKING COPY OF ONE SETTLEMENT LINE -
012600*    READ INTO IT FROM SETTLE-FILE-IN, REPRICED IN PLACE, THEN
012700*    WRITTEN FROM IT TO SETTLE-FILE-OUT.
012800      COPY STLLINE REPLACING STL-SETTLE-LINE BY WS-CUR-LINE.
012900*
013000 PROCEDURE DIVISION.
013100*
013200  000-MAINLINE SECTION.
013300*
013400      OPEN INPUT  PRICE-FILE
013500                  SETTLE-FILE-IN
013600           OUTPUT SETTLE-FILE-OUT.
013700      PERFORM 100-LOAD-PRICE-REGISTRY THRU
013800               100-LOAD-PRICE-REGISTRY-EXIT.
013900      PERFORM 200-REPRICE-LINES THRU 200-REPRICE-LINES-EXIT.
014000      PERFORM 900-DISPLAY-PROG-DIAG THRU
014100               900-DISPLAY-PROG-DIAG-EXIT.
014200      CLOSE PRICE-FILE
014300            SETTLE-FILE-IN
014400            SETTLE-FILE-OUT.
014500      MOVE ZERO TO RETURN-CODE.
014600      GOBACK.
014700*
014800  100-LOAD-PRICE-REGISTRY.
014900*
015000      READ PRICE-FILE
015100          AT END MOVE 'YES' TO WS-EOF-PRICE-SW.
015200      PERFORM 110-VALIDATE-PRICE-REC THRU
015300               110-VALIDATE-PRICE-REC-EXIT
015400          UNTIL EOF-PRICE.
015500*
015600  100-LOAD-PRICE-REGISTRY-EXIT.
015700      EXIT.
015800*
015900*    110-VALIDATE-PRICE-REC - U5 VALIDATION.  SPR-PRICE-NUM
016000*    REDEFINES THE RAW PRICE TEXT AS A SIGNED NUMERIC DISPLAY
016100*    FIELD SO "IS NOT NUMERIC" CATCHES A GARBLED CARD BEFORE IT
016200*    IS EVER TESTED FOR SIGN OR MINIMUM.
016300  110-VALIDATE-PRICE-REC.
016400*
016500      ADD 1 TO WS-PRICE-READ-CTR.
016600      IF SPR-DKPC = SPACES
016700         ADD 1 TO WS-PRICE-SKIP-CTR
016800      ELSE
016900         IF SPR-PRICE-TEXT IS NOT NUMERIC
017000            ADD 1 TO WS-PRICE-SKIP-CTR
017100         ELSE
017200            IF SPR-PRICE-NUM < 0
017300               MOVE '** ERROR ** NEGATIVE PURCHASE PRICE REJECTED'
017400                    TO WS-ERROR-MESSAGE-EL
017500               PERFORM 700-ERROR-DISPLAY THRU
017600                        700-ERROR-DISPLAY-EXIT
017700               ADD 1 TO WS-PRICE-REJ-CTR
017800            ELSE
017900               IF SPR-PRICE-NUM < WS-MIN-PRICE-RIAL
018000                  MOVE '** ERROR ** PRICE BELOW 1000 RIAL MINIMUM'
018100                       TO WS-ERROR-MESSAGE-EL
018200                  PERFORM 700-ERROR-DISPLAY THRU
018300                                      700-ERROR-DISPLAY-EXIT
018400                  ADD 1 TO WS-PRICE-REJ-CTR
018500               ELSE
018600                  PERFORM 120-POST-PRICE-REGISTRY THRU
018700                                      120-POST-PRICE-REGISTRY-EXIT
018800               END-IF
018900            END-IF
019000         END-IF
019100      END-IF.
019200      READ PRICE-FILE
019300          AT END MOVE 'YES' TO WS-EOF-PRICE-SW.
019400*
019500  110-VALIDATE-PRICE-REC-EXIT.
019600      EXIT.
019700*
019800  120-POST-PRICE-REGISTRY.
019900*
020000      MOVE 'NO ' TO WS-PRICE-FOUND-SW.
020100      IF WS-PRICE-COUNT > 0
020200         SET WS-PRICE-IDX TO 1
020300         SEARCH WS-PRICE-ENTRY
020400             AT END
020500                 SET PRICE-NOT-FOUND TO TRUE
020600             WHEN PR-DKPC (WS-PRICE-IDX) = SPR-DKPC
020700                 SET PRICE-FOUND TO TRUE
020800         END-SEARCH
020900      END-IF.
021000      IF NOT PRICE-FOUND
021100         IF WS-PRICE-COUNT < 300
021200            ADD 1 TO WS-PRICE-COUNT
021300            SET WS-PRICE-IDX TO WS-PRICE-COUNT
021400         ELSE
021500            DISPLAY '** ERROR **  PRICE REGISTRY TABLE FULL'
021600            GO TO 120-POST-PRICE-REGISTRY-EXIT
021700         END-IF
021800      END-IF.
021900      MOVE SPR-DKPC  TO PR-DKPC  (WS-PRICE-IDX).
022000      MOVE SPR-TITLE TO PR-TITLE (WS-PRICE-IDX).
022100      MOVE SPR-PRICE-NUM TO PR-PRICE (WS-PRICE-IDX).
022200*
022300  120-POST-PRICE-REGISTRY-EXIT.
022400      EXIT.
022500*
022600  200-REPRICE-LINES.
022700*
022800      READ SETTLE-FILE-IN INTO WS-CUR-LINE
022900          AT END MOVE 'YES' TO WS-EOF-SETTLE-SW.
023000      PERFORM 210-REPRICE-ONE-LINE THRU 210-REPRICE-ONE-LINE-EXIT
023100          UNTIL EOF-SETTLE.
023200*
023300  200-REPRICE-LINES-EXIT.
023400      EXIT.
023500*
023600  210-REPRICE-ONE-LINE.
023700*
023800      ADD 1 TO WS-LINE-READ-CTR.
023900      PERFORM 220-APPLY-PRICE THRU 220-APPLY-PRICE-EXIT.
024000      PERFORM 300-RECOMPUTE-PROFIT THRU 300-RECOMPUTE-PROFIT-EXIT.
024100      WRITE SETTLE-OUT-REC FROM WS-CUR-LINE.
024200      ADD 1 TO WS-LINE-WRTN-CTR.
024300      READ SETTLE-FILE-IN INTO WS-CUR-LINE
024400          AT END MOVE 'YES' TO WS-EOF-SETTLE-SW.
024500*
024600  210-REPRICE-ONE-LINE-EXIT.
024700      EXIT.
024800*
024900  220-APPLY-PRICE.
025000*
025100      MOVE 'NO ' TO WS-PRICE-FOUND-SW.
025200      IF WS-PRICE-COUNT > 0
025300         SET WS-PRICE-IDX TO 1
025400         SEARCH WS-PRICE-ENTRY
025500             AT END
025600                 SET PRICE-NOT-FOUND TO TRUE
025700             WHEN PR-DKPC (WS-PRICE-IDX) = SSL-DKPC
025800                 SET PRICE-FOUND TO TRUE
025900         END-SEARCH
026000      END-IF.
026100      IF PRICE-FOUND
026200         MOVE PR-PRICE (WS-PRICE-IDX) TO SSL-PURCHASE-PRICE
026300      END-IF.
026400*
026500  220-APPLY-PRICE-EXIT.
026600      EXIT.
026700*
026800*    300-RECOMPUTE-PROFIT - U6.  RETURNS AND LINES WITH NO USABLE
026900*    PURCHASE PRICE ARE FORCED TO ZERO PROFIT AND ZERO TAX (SEE
027000*    CR-0388).  OTHERWISE TAX IS RECOMPUTED AND THE SALE-TYPE
027100*    COST STACK IS RUN.
027200  300-RECOMPUTE-PROFIT.
027300*
027400      IF SSL-RETURNED OR SSL-PURCHASE-PRICE NOT > 0
027500         MOVE 0 TO SSL-PROFIT
027600         MOVE 0 TO SSL-TAX-AMOUNT
027700      ELSE
027800         COMPUTE SSL-TAX-AMOUNT =
027900             (SSL-COMMISSION-AMT + SSL-PROCESSING-FEE) / 10
028000         IF SSL-CASH-SALE
028100            PERFORM 330-CASH-PROFIT THRU 330-CASH-PROFIT-EXIT
028200         ELSE
028300            PERFORM 335-CREDIT-PROFIT THRU 335-CREDIT-PROFIT-EXIT
028400         END-IF
028500      END-IF.
028600*
028700  300-RECOMPUTE-PROFIT-EXIT.
028800      EXIT.
028900*
029000  330-CASH-PROFIT.
029100*
029200      COMPUTE WS-TOTAL-COST =
029300          SSL-PURCHASE-PRICE + SSL-COMMISSION-AMT +
029400          SSL-SHIPPING-FEE + SSL-PROCESSING-FEE + SSL-TAX-AMOUNT.
029500      COMPUTE SSL-PROFIT = SSL-SALE-AMOUNT - WS-TOTAL-COST.
029600*
029700  330-CASH-PROFIT-EXIT.
029800      EXIT.
029900*
030000  335-CREDIT-PROFIT.
030100*
030200      COMPUTE WS-TOTAL-COST =
030300          SSL-PURCHASE-PRICE + SSL-PLATFORM-DEV +
030400          SSL-COMMISSION-AMT + SSL-SHIPPING-FEE +
030500          SSL-PROCESSING-FEE + SSL-TAX-AMOUNT.
030600      COMPUTE SSL-PROFIT = SSL-SALE-AMOUNT - WS-TOTAL-COST.
030700*
030800  335-CREDIT-PROFIT-EXIT.
030900      EXIT.
031000*
031100  700-ERROR-DISPLAY.
031200*
031300      DISPLAY WS-ERROR-MESSAGE-EL.
031400      DISPLAY '    DKPC = ' SPR-DKPC.
031500*
031600  700-ERROR-DISPLAY-EXIT.
031700      EXIT.
031800*
031900  900-DISPLAY-PROG-DIAG.
032000*
032100      DISPLAY '****     STLPRICE RUNNING    ****'.
032200      MOVE 'PURCHASE PRICE CARDS READ                   ' TO
032300           DISP-MESSAGE.
032400      MOVE WS-PRICE-READ-CTR TO DISP-VALUE.
032500      DISPLAY DISPLAY-LINE.
032600      MOVE 'PURCHASE PRICE CARDS SKIPPED                ' TO
032700           DISP-MESSAGE.
032800      MOVE WS-PRICE-SKIP-CTR TO DISP-VALUE.
032900      DISPLAY DISPLAY-LINE.
033000      MOVE 'PURCHASE PRICE CARDS REJECTED                ' TO
033100           DISP-MESSAGE.
033200      MOVE WS-PRICE-REJ-CTR TO DISP-VALUE.
033300      DISPLAY DISPLAY-LINE.
033400      MOVE 'VARIANTS IN PRICE REGISTRY                  ' TO
033500           DISP-MESSAGE.
033600      MOVE WS-PRICE-COUNT TO DISP-VALUE.
033700      DISPLAY DISPLAY-LINE.
033800      MOVE 'SETTLEMENT LINES RE-PRICED                  ' TO
033900           DISP-MESSAGE.
034000      MOVE WS-LINE-WRTN-CTR TO DISP-VALUE.
034100      DISPLAY DISPLAY-LINE.
034200      DISPLAY '****     STLPRICE EOJ        ****'.
034300*
034400  900-DISPLAY-PROG-DIAG-EXIT.
034500      EXIT.
034600*
034700*    END OF PROGRAM STLPRICE
