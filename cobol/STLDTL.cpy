000100******************************************************************
000200*    STLDTL  --  SETTLEMENT DETAIL STREAM RECORD
000300*    ONE PHYSICAL LAYOUT SHARED BY EVERY DETAIL STREAM FEEDING
000400*    THE CONSOLIDATION STEP (CASH/CREDIT SALES, RETURNS, COMMIS-
000500*   SION, SHIPPING, PROCESSING, PLATFORM-DEV AND THEIR REVERSALS).
000600*    STD-STREAM-CODE TELLS STLCONS WHICH BUCKET THE RECORD FEEDS.
000700******************************************************************
000800     01  STL-DETAIL-REC.
000900         05  STD-STREAM-CODE             PIC X(02).
001000             88  STD-CASH-SALE                VALUE 'CS'.
001100             88  STD-CASH-SALE-RETN           VALUE 'CR'.
001200             88  STD-CREDIT-SALE               VALUE 'DS'.
001300             88  STD-CREDIT-SALE-RETN          VALUE 'DR'.
001400             88  STD-COMMISSION-CASH           VALUE 'MC'.
001500             88  STD-COMMISSION-CASH-REV       VALUE 'MX'.
001600             88  STD-COMMISSION-CRED           VALUE 'MD'.
001700             88  STD-COMMISSION-CRED-REV       VALUE 'MY'.
001800             88  STD-SHIPPING-CASH             VALUE 'SC'.
001900             88  STD-SHIPPING-CASH-REV         VALUE 'SX'.
002000             88  STD-SHIPPING-CRED             VALUE 'SD'.
002100             88  STD-SHIPPING-CRED-REV         VALUE 'SY'.
002200             88  STD-PROCESSING-CASH           VALUE 'PC'.
002300             88  STD-PROCESSING-CASH-REV       VALUE 'PX'.
002400             88  STD-PROCESSING-CRED           VALUE 'PD'.
002500             88  STD-PROCESSING-CRED-REV       VALUE 'PY'.
002600             88  STD-PLATFORM-DEV              VALUE 'FD'.
002700             88  STD-PLATFORM-DEV-REV          VALUE 'FY'.
002800             88  STD-CUST-RETURN-CHG           VALUE 'RC'.
002900         05  STD-ORDER-ID                PIC X(20).
003000         05  STD-DKPC                    PIC X(12).
003100         05  STD-TITLE                   PIC X(40).
003200         05  STD-AMOUNT-TEXT             PIC X(18).
003300         05  STD-AMOUNT-BYTES REDEFINES STD-AMOUNT-TEXT.
003400             10  STD-AMOUNT-BYTE        PIC X(01) OCCURS 18 TIMES.
003500*                                                                 STL001  
