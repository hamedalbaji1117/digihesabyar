000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STLRPT.
000300 AUTHOR.        TWB.
000400 INSTALLATION.  MERCHANT SETTLEMENT DATA CENTER.
000500 DATE-WRITTEN.  09/22/89.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*    STLRPT  --  SETTLEMENT PROFIT AND LOSS REPORT
001100*
001200*    FINAL STEP OF THE SETTLEMENT RUN.  SORTS THE RE-PRICED
001300*    SETTLEMENT LINES STLPRICE WROTE TO STLSET2 BY SALE-TYPE AND
001400*    ORDER-ID, PRINTS A CASH SECTION FOLLOWED BY A CREDIT
001500*    SECTION, THEN A GRAND-TOTALS LINE AND A PER-VARIANT SUMMARY.
001600*    THE WHOLE RUN IS GATED ON THE INVOICE CONTROL RECORD SHOWING
001700*    THE PROCESSING FEE AS PAID - AN UNPAID INVOICE PRODUCES NO
001800*    REPORT AT ALL.
001900******************************************************************
002000*    AMENDMENT HISTORY
002100*
002200*    DATE      BY   REQUEST   DESCRIPTION
002300*    --------  ---  --------  ------------------------------------
002400*    09/22/89  TWB  CR-0211   ORIGINAL WRITE-UP - DETAIL SECTIONS CR-0211 
002500*                             AND GRAND TOTALS ONLY.              CR-0211 
002600*    02/14/90  TWB  CR-0240   ADDED THE PAID-INVOICE EXPORT GATE -CR-0240 
002700*                             A SELLER'S STATEMENT WAS MAILED OUT CR-0240 
002800*                             BEFORE THE PROCESSING FEE CLEARED.  CR-0240 
002900*    07/19/92  DO   CR-0309   ADDED THE PER-VARIANT SUMMARY       CR-0309 
003000*                             SECTION AT THE SALES DESK'S REQUEST.CR-0309 
003100*    01/08/96  MP   CR-0379   RETURNED LINES NOW FORCE ALL PRINTEDCR-0379 
003200*                             AMOUNTS TO ZERO AND A STATUS OF     CR-0379 
003300*                             RETURNED INSTEAD OF PRINTING THE    CR-0379 
003400*                             PRE-RETURN FIGURES STILL SITTING ON CR-0379 
003500*                             THE SETTLEMENT LINE.                CR-0379 
003600*    04/02/97  MP   CR-0384   ADDED THE PROFIT-PERCENT COLUMN,    CR-0384 
003700*                             BLANK ON RETURNS AND ZERO-PURCHASE  CR-0384 
003800*                             LINES, ROUNDED TO ONE DECIMAL.      CR-0384 
003900*    09/02/98  SMK  Y2K-0009  YEAR 2000 READINESS REVIEW - NO DATEY2K-0009
004000*                             FIELDS PRINTED ON THIS REPORT, NO   Y2K-0009
004100*                            CHANGE REQUIRED. LOGGED FOR SIGN-OFF.Y2K-0009
004200*    02/11/02  TWB  CR-0430   VARIANT SUMMARY TABLE RESIZED FROM  CR-0430 
004300*                             150 TO 300 ENTRIES TO MATCH THE     CR-0430 
004400*                             PRICE REGISTRY CHANGE IN STLPRICE.  CR-0430 
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-390.
004900 OBJECT-COMPUTER.   IBM-390.
005000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT INVCTL-FILE      ASSIGN TO UT-S-STLINV.
005400     SELECT SETTLE-FILE      ASSIGN TO UT-S-STLSET2.
005500     SELECT SW-STLRPT-SORT-FILE ASSIGN TO UT-S-SORTWRK.
005600     SELECT REPORT-FILE      ASSIGN TO UT-S-STLRPT.
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000*
006100 FD  INVCTL-FILE
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 60 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS STL-INVOICE-CTL.
006700     COPY STLINV.
006800*
006900 FD  SETTLE-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 144 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SETTLE-REC.
007500  01  SETTLE-REC                        PIC X(144).
007600*
007700 SD  SW-STLRPT-SORT-FILE
007800     DATA RECORD IS SW-STLRPT-SORT-WORK.
007900  01  SW-STLRPT-SORT-WORK.
008000      05  SRT-SALE-TYPE                  PIC X(06).
008100      05  SRT-SALE-TYPE-R REDEFINES SRT-SALE-TYPE.
008200          10  SRT-TYPE-PFX                PIC X(04).
008300          10  SRT-TYPE-SFX                PIC X(02).
008400      05  SRT-ORDER-ID                   PIC X(20).
008500      05  SRT-DKPC                       PIC X(12).
008600      05  SRT-TITLE                      PIC X(40).
008700      05  SRT-IS-RETURN                  PIC X(01).
008800      05  SRT-SALE-AMOUNT                PIC S9(13) COMP-3.
008900      05  SRT-PURCHASE-PRICE             PIC S9(13) COMP-3.
009000      05  SRT-COMMISSION-AMT             PIC S9(13) COMP-3.
009100      05  SRT-SHIPPING-FEE               PIC S9(13) COMP-3.
009200      05  SRT-PROCESSING-FEE             PIC S9(13) COMP-3.
009300      05  SRT-PLATFORM-DEV               PIC S9(13) COMP-3.
009400      05  SRT-TAX-AMOUNT                 PIC S9(13) COMP-3.
009500      05  SRT-PROFIT                     PIC S9(13) COMP-3.
009600*
009700 FD  REPORT-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 132 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS REPORT-REC.
010300  01  REPORT-REC                        PIC X(132).
010400*
010500 WORKING-STORAGE SECTION.
010510*
010520*    PERCENT-CONVERSION MULTIPLIER FOR THE PROFIT-PERCENT COMPUTE
010530*    BELOW (SRT-PROFIT OVER SRT-PURCHASE-PRICE IS A FRACTION OF
010540*    ONE UNTIL IT IS SCALED UP TO A WHOLE PERCENT FOR PRINT).
010550  77  WS-PCT-MULTIPLIER              PIC S9(05) COMP VALUE 100.
010600*
010700  01  PROGRAM-INDICATOR-SWITCHES.
010800      05  WS-EOF-SETTLE-SW               PIC X(03) VALUE 'NO '.
010900          88  EOF-SETTLE                       VALUE 'YES'.
011000      05  WS-EOF-SORT-SW                 PIC X(03) VALUE 'NO '.
011100          88  EOF-SORT                          VALUE 'YES'.
011200      05  WS-VAR-FOUND-SW                PIC X(03) VALUE 'NO '.
011300          88  VARIANT-FOUND                     VALUE 'YES'.
011400*
011500  01  WS-ACCUMULATORS.
011600      05  WS-LINE-READ-CTR           PIC S9(07) COMP SYNC VALUE 0.
011700      05  WS-REL-CTR                 PIC S9(07) COMP SYNC VALUE 0.
011800      05  WS-RETR-CTR                PIC S9(07) COMP SYNC VALUE 0.
011900      05  WS-PAGE-COUNT              PIC S9(04) COMP SYNC VALUE 0.
012000      05  WS-LINES-USED              PIC S9(04) COMP SYNC VALUE 0.
012100      05  WS-LINES-PER-PAGE         PIC S9(04) COMP SYNC VALUE 55.
012200      05  WS-VAR-COUNT               PIC S9(04) COMP SYNC VALUE 0.
012300*
012400  01  WS-GRAND-TOTALS.
012500      05  WS-GT-SALE                    PIC S9(13) COMP-3 VALUE 0.
012600      05  WS-GT-PROFIT                  PIC S9(13) COMP-3 VALUE 0.
012700      05  WS-GT-COMMISSION              PIC S9(13) COMP-3 VALUE 0.
012800      05  WS-GT-SHIPPING                PIC S9(13) COMP-3 VALUE 0.
012900      05  WS-GT-PROCESSING              PIC S9(13) COMP-3 VALUE 0.
013000      05  WS-GT-PLATFORM-DEV            PIC S9(13) COMP-3 VALUE 0.
013100      05  WS-GT-SALE-BYTES REDEFINES WS-GT-SALE
013200                                         PIC X(07).
013300*
013400  01  WS-VARIANT-TABLE.
013500      05  WS-VARIANT-ENTRY OCCURS 300 TIMES
013600                  INDEXED BY WS-VAR-IDX.
013700          10  VT-DKPC                     PIC X(12).
013800          10  VT-TITLE                    PIC X(40).
013900          10  VT-COUNT                    PIC S9(07) COMP-3.
014000          10  VT-SALE                     PIC S9(13) COMP-3.
014100          10  VT-PROFIT                   PIC S9(13) COMP-3.
014200*
014300  01  WS-WORK-FIELDS.
014400      05  WS-PREV-SALE-TYPE               PIC X(06) VALUE SPACES.
014500      05  WS-SECTION-TITLE                PIC X(14) VALUE SPACES.
014600      05  WS-PROFIT-PCT               PIC S9(03)V9 COMP-3 VALUE 0.
014700*
014800  01  WS-ERROR-MESSAGE-EL                PIC X(80).
014900*
015000  01  DISPLAY-LINE.
015100      05  DISP-MESSAGE                   PIC X(45).
015200      05  DISP-VALUE                     PIC ZZZ,ZZ9.
015300*
015400*    PRINT LINE LAYOUTS - 132 COLUMN, EVERY FIELD SEPARATED BY A
015500*    SPACER FILLER, TRUED UP TO 132 BYTES BY THE TRAILING FILLER.
015600*
015700  01  HL-HEADER-1.
015800      05  FILLER            PIC X(01)  VALUE SPACES.
015900      05  FILLER            PIC X(24)  VALUE
016000                  'MERCHANT SETTLEMENT P&L'.
016100      05  FILLER            PIC X(15)  VALUE SPACES.
016200      05  HL1-SECTION        PIC X(14).
016300      05  FILLER            PIC X(58)  VALUE SPACES.
016400      05  FILLER            PIC X(05)  VALUE 'PAGE '.
016500      05  HL1-PAGE-NO        PIC ZZZ9.
016600      05  FILLER            PIC X(11)  VALUE SPACES.
016700*
016800  01  HL-HEADER-2.
016900      05  FILLER            PIC X(01)  VALUE SPACES.
017000      05  FILLER            PIC X(12)  VALUE 'ORDER-ID'.
017100      05  FILLER            PIC X(13)  VALUE 'VARIANT'.
017200      05  FILLER            PIC X(16)  VALUE 'TITLE'.
017300      05  FILLER            PIC X(09)  VALUE 'STATUS'.
017400      05  FILLER            PIC X(09)  VALUE 'SALE'.
017500      05  FILLER            PIC X(09)  VALUE 'PURCHASE'.
017600      05  FILLER            PIC X(09)  VALUE 'COMMSN'.
017700      05  FILLER            PIC X(09)  VALUE 'SHIPPING'.
017800      05  FILLER            PIC X(09)  VALUE 'PROCSNG'.
017900      05  FILLER            PIC X(09)  VALUE 'PLAT-DEV'.
018000      05  FILLER            PIC X(09)  VALUE 'TAX'.
018100      05  FILLER            PIC X(09)  VALUE 'PROFIT'.
018200      05  FILLER            PIC X(09)  VALUE 'PROFIT PC'.
018300*
018400  01  DL-DETAIL.
018500      05  FILLER            PIC X(01)  VALUE SPACES.
018600      05  DL-ORDER-ID       PIC X(12).
018700      05  FILLER            PIC X(01)  VALUE SPACES.
018800      05  DL-DKPC           PIC X(12).
018900      05  FILLER            PIC X(01)  VALUE SPACES.
019000      05  DL-TITLE          PIC X(15).
019100      05  FILLER            PIC X(01)  VALUE SPACES.
019200      05  DL-STATUS         PIC X(08).
019300      05  FILLER            PIC X(01)  VALUE SPACES.
019400      05  DL-SALE           PIC -(7)9.
019500      05  FILLER            PIC X(01)  VALUE SPACES.
019600      05  DL-PURCHASE       PIC -(7)9.
019700      05  FILLER            PIC X(01)  VALUE SPACES.
019800      05  DL-COMMISSION     PIC -(7)9.
019900      05  FILLER            PIC X(01)  VALUE SPACES.
020000      05  DL-SHIPPING       PIC -(7)9.
020100      05  FILLER            PIC X(01)  VALUE SPACES.
020200      05  DL-PROCESSING     PIC -(7)9.
020300      05  FILLER            PIC X(01)  VALUE SPACES.
020400      05  DL-PLATFORM-DEV   PIC -(7)9.
020500      05  FILLER            PIC X(01)  VALUE SPACES.
020600      05  DL-TAX            PIC -(7)9.
020700      05  FILLER            PIC X(01)  VALUE SPACES.
020800      05  DL-PROFIT         PIC -(7)9.
020900      05  FILLER            PIC X(01)  VALUE SPACES.
021000      05  DL-PROFIT-PCT     PIC ZZ9.9-.
021100      05  FILLER            PIC X(02)  VALUE SPACES.
021200*
021300  01  GL-GRAND-TOTALS.
021400      05  FILLER            PIC X(01)  VALUE SPACES.
021500      05  FILLER            PIC X(29)
021600                  VALUE 'GRAND TOTALS (NON-RETURNED) '.
021700      05  GL-SALE           PIC -(7)9.
021800      05  FILLER            PIC X(01)  VALUE SPACES.
021900      05  GL-PROFIT         PIC -(7)9.
022000      05  FILLER            PIC X(01)  VALUE SPACES.
022100      05  GL-COMMISSION     PIC -(7)9.
022200      05  FILLER            PIC X(01)  VALUE SPACES.
022300      05  GL-SHIPPING       PIC -(7)9.
022400      05  FILLER            PIC X(01)  VALUE SPACES.
022500      05  GL-PROCESSING     PIC -(7)9.
022600      05  FILLER            PIC X(01)  VALUE SPACES.
022700      05  GL-PLATFORM-DEV   PIC -(7)9.
022800      05  FILLER            PIC X(49)  VALUE SPACES.
022900*
023000  01  VH-VARIANT-HEADING.
023100      05  FILLER            PIC X(01)  VALUE SPACES.
023200      05  FILLER            PIC X(36)
023300                  VALUE 'VARIANT SUMMARY (NON-RETURNED)'.
023400      05  FILLER            PIC X(95)  VALUE SPACES.
023500*
023600  01  VL-VARIANT.
023700      05  FILLER            PIC X(01)  VALUE SPACES.
023800      05  VL-DKPC           PIC X(12).
023900      05  FILLER            PIC X(01)  VALUE SPACES.
024000      05  VL-TITLE          PIC X(30).
024100      05  FILLER            PIC X(01)  VALUE SPACES.
024200      05  VL-COUNT          PIC ZZZ,ZZ9.
024300      05  FILLER            PIC X(01)  VALUE SPACES.
024400      05  VL-SALE           PIC -(7)9.
024500      05  FILLER            PIC X(01)  VALUE SPACES.
024600      05  VL-PROFIT         PIC -(7)9.
024700      05  FILLER            PIC X(62)  VALUE SPACES.
024800*
024900*    WS-CUR-LINE IS THE WORKING COPY OF ONE SETTLEMENT LINE READ
025000*    FROM SETTLE-FILE BEFORE IT IS RELEASED TO THE SORT.
025100      COPY STLLINE REPLACING STL-SETTLE-LINE BY WS-CUR-LINE.
025200*
025300 PROCEDURE DIVISION.
025400*
025500  000-MAINLINE SECTION.
025600*
025700      OPEN INPUT INVCTL-FILE.
025800      READ INVCTL-FILE.
025900      CLOSE INVCTL-FILE.
026000      IF SIC-PAID
026100         PERFORM 200-RUN-REPORT THRU 200-RUN-REPORT-EXIT
026200      ELSE
026300         MOVE '** ERROR **  INVOICE NOT PAID - EXPORT SUPPRESSED'
026400              TO WS-ERROR-MESSAGE-EL
026500         PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
026600      END-IF.
026700      PERFORM 900-DISPLAY-PROG-DIAG THRU
026800               900-DISPLAY-PROG-DIAG-EXIT.
026900      MOVE ZERO TO RETURN-CODE.
027000      GOBACK.
027100*
027200  200-RUN-REPORT.
027300*
027400      OPEN INPUT  SETTLE-FILE
027500           OUTPUT REPORT-FILE.
027600      SORT SW-STLRPT-SORT-FILE
027700           ON ASCENDING KEY SRT-SALE-TYPE SRT-ORDER-ID
027800           INPUT PROCEDURE 210-SORT-INPUT THRU 210-SORT-INPUT-EXIT
027900           OUTPUT PROCEDURE 300-SORT-OUTPUT THRU
028000                             300-SORT-OUTPUT-EXIT.
028100      CLOSE SETTLE-FILE
028200            REPORT-FILE.
028300*
028400  200-RUN-REPORT-EXIT.
028500      EXIT.
028600*
028700  210-SORT-INPUT SECTION.
028800*
028900      MOVE 'NO ' TO WS-EOF-SETTLE-SW.
029000      PERFORM 800-READ-SETTLE-FILE THRU 800-READ-SETTLE-FILE-EXIT.
029100      PERFORM 215-RELEASE-ONE-LINE THRU 215-RELEASE-ONE-LINE-EXIT
029200          UNTIL EOF-SETTLE.
029300*
029400  210-SORT-INPUT-EXIT.
029500      EXIT.
029600*
029700  215-RELEASE-ONE-LINE.
029800*
029900      MOVE SSL-SALE-TYPE      TO SRT-SALE-TYPE.
030000      MOVE SSL-ORDER-ID       TO SRT-ORDER-ID.
030100      MOVE SSL-DKPC           TO SRT-DKPC.
030200      MOVE SSL-TITLE          TO SRT-TITLE.
030300      MOVE SSL-IS-RETURN      TO SRT-IS-RETURN.
030400      MOVE SSL-SALE-AMOUNT    TO SRT-SALE-AMOUNT.
030500      MOVE SSL-PURCHASE-PRICE TO SRT-PURCHASE-PRICE.
030600      MOVE SSL-COMMISSION-AMT TO SRT-COMMISSION-AMT.
030700      MOVE SSL-SHIPPING-FEE   TO SRT-SHIPPING-FEE.
030800      MOVE SSL-PROCESSING-FEE TO SRT-PROCESSING-FEE.
030900      MOVE SSL-PLATFORM-DEV   TO SRT-PLATFORM-DEV.
031000      MOVE SSL-TAX-AMOUNT     TO SRT-TAX-AMOUNT.
031100      MOVE SSL-PROFIT         TO SRT-PROFIT.
031200      RELEASE SW-STLRPT-SORT-WORK.
031300      ADD 1 TO WS-REL-CTR.
031400      PERFORM 800-READ-SETTLE-FILE THRU 800-READ-SETTLE-FILE-EXIT.
031500*
031600  215-RELEASE-ONE-LINE-EXIT.
031700      EXIT.
031800*
031900  300-SORT-OUTPUT SECTION.
032000*
032100      PERFORM 900-RETURN-SRTD-REC THRU 900-RETURN-SRTD-REC-EXIT.
032200      IF EOF-SORT
032300         DISPLAY '** WARNING **  NO SETTLEMENT LINES TO REPORT'
032400         GO TO 300-EXIT
032500      END-IF.
032600      MOVE SRT-SALE-TYPE TO WS-PREV-SALE-TYPE.
032700      PERFORM 320-NEW-SECTION-HEADING THRU
032800               320-NEW-SECTION-HEADING-EXIT.
032900      PERFORM 330-PROCESS-SORTED-REC THRU
033000               330-PROCESS-SORTED-REC-EXIT
033100          UNTIL EOF-SORT.
033200      PERFORM 500-GRAND-TOTALS THRU 500-GRAND-TOTALS-EXIT.
033300      PERFORM 600-VARIANT-SUMMARY THRU 600-VARIANT-SUMMARY-EXIT.
033400*
033500  300-EXIT.
033600      EXIT.
033700*
033800  320-NEW-SECTION-HEADING.
033900*
034000      IF SRT-TYPE-PFX = 'CASH'
034100         MOVE 'CASH SALES    ' TO WS-SECTION-TITLE
034200      ELSE
034300         MOVE 'CREDIT SALES  ' TO WS-SECTION-TITLE
034400      END-IF.
034500      PERFORM 325-PRINT-HEADINGS THRU 325-PRINT-HEADINGS-EXIT.
034600*
034700  320-NEW-SECTION-HEADING-EXIT.
034800      EXIT.
034900*
035000  325-PRINT-HEADINGS.
035100*
035200      ADD 1 TO WS-PAGE-COUNT.
035300      MOVE WS-PAGE-COUNT TO HL1-PAGE-NO.
035400      MOVE WS-SECTION-TITLE TO HL1-SECTION.
035500      WRITE REPORT-REC FROM HL-HEADER-1
035600          AFTER ADVANCING PAGE.
035700      WRITE REPORT-REC FROM HL-HEADER-2
035800          AFTER ADVANCING 2.
035900      MOVE 3 TO WS-LINES-USED.
036000*
036100  325-PRINT-HEADINGS-EXIT.
036200      EXIT.
036300*
036400  330-PROCESS-SORTED-REC.
036500*
036600      IF SRT-SALE-TYPE NOT = WS-PREV-SALE-TYPE
036700         MOVE SRT-SALE-TYPE TO WS-PREV-SALE-TYPE
036800         PERFORM 320-NEW-SECTION-HEADING THRU
036900                              320-NEW-SECTION-HEADING-EXIT
037000      END-IF.
037100      IF WS-LINES-USED IS GREATER THAN OR EQUAL TO
037200                                      WS-LINES-PER-PAGE
037300         PERFORM 325-PRINT-HEADINGS THRU 325-PRINT-HEADINGS-EXIT
037400      END-IF.
037500      PERFORM 340-DETAIL-LINE THRU 340-DETAIL-LINE-EXIT.
037600      PERFORM 900-RETURN-SRTD-REC THRU 900-RETURN-SRTD-REC-EXIT.
037700*
037800  330-PROCESS-SORTED-REC-EXIT.
037900      EXIT.
038000*
038100*    340-DETAIL-LINE - RETURNED LINES PRINT ALL ZEROS AND STATUS
038200*    RETURNED REGARDLESS OF WHAT IS STILL SITTING ON THE LINE
038300*    (SEE CR-0379); ONLY NON-RETURNED LINES FEED THE GRAND TOTALS
038400*    AND THE VARIANT TABLE.
038500  340-DETAIL-LINE.
038600*
038700      MOVE SPACES TO DL-DETAIL.
038800      MOVE SRT-ORDER-ID TO DL-ORDER-ID.
038900      MOVE SRT-DKPC     TO DL-DKPC.
039000      MOVE SRT-TITLE    TO DL-TITLE.
039100      IF SRT-IS-RETURN = 'Y'
039200         MOVE 'RETURNED' TO DL-STATUS
039300         MOVE 0 TO DL-SALE DL-PURCHASE DL-COMMISSION DL-SHIPPING
039400                   DL-PROCESSING DL-PLATFORM-DEV DL-TAX DL-PROFIT
039500         MOVE SPACES TO DL-PROFIT-PCT
039600      ELSE
039700         MOVE 'SOLD    ' TO DL-STATUS
039800         MOVE SRT-SALE-AMOUNT    TO DL-SALE
039900         MOVE SRT-PURCHASE-PRICE TO DL-PURCHASE
040000         MOVE SRT-COMMISSION-AMT TO DL-COMMISSION
040100         MOVE SRT-SHIPPING-FEE   TO DL-SHIPPING
040200         MOVE SRT-PROCESSING-FEE TO DL-PROCESSING
040300         MOVE SRT-PLATFORM-DEV   TO DL-PLATFORM-DEV
040400         MOVE SRT-TAX-AMOUNT     TO DL-TAX
040500         MOVE SRT-PROFIT         TO DL-PROFIT
040600         PERFORM 345-PROFIT-PERCENT THRU 345-PROFIT-PERCENT-EXIT
040700         PERFORM 350-ACCUM-GRAND-TOTALS THRU
040800                              350-ACCUM-GRAND-TOTALS-EXIT
040900         PERFORM 360-ACCUM-VARIANT THRU 360-ACCUM-VARIANT-EXIT
041000      END-IF.
041100      WRITE REPORT-REC FROM DL-DETAIL
041200          AFTER ADVANCING 1.
041300      ADD 1 TO WS-LINES-USED.
041400*
041500  340-DETAIL-LINE-EXIT.
041600      EXIT.
041700*
041800  345-PROFIT-PERCENT.
041900*
042000      IF SRT-PURCHASE-PRICE NOT > 0
042100         MOVE SPACES TO DL-PROFIT-PCT
042200      ELSE
042300         COMPUTE WS-PROFIT-PCT ROUNDED =
042400             (SRT-PROFIT / SRT-PURCHASE-PRICE) * WS-PCT-MULTIPLIER
042500         MOVE WS-PROFIT-PCT TO DL-PROFIT-PCT
042600      END-IF.
042700*
042800  345-PROFIT-PERCENT-EXIT.
042900      EXIT.
043000*
043100  350-ACCUM-GRAND-TOTALS.
043200*
043300      ADD SRT-SALE-AMOUNT    TO WS-GT-SALE.
043400      ADD SRT-PROFIT         TO WS-GT-PROFIT.
043500      ADD SRT-COMMISSION-AMT TO WS-GT-COMMISSION.
043600      ADD SRT-SHIPPING-FEE   TO WS-GT-SHIPPING.
043700      ADD SRT-PROCESSING-FEE TO WS-GT-PROCESSING.
043800      ADD SRT-PLATFORM-DEV   TO WS-GT-PLATFORM-DEV.
043900*
044000  350-ACCUM-GRAND-TOTALS-EXIT.
044100      EXIT.
044200*
044300  360-ACCUM-VARIANT.
044400*
044500      MOVE 'NO ' TO WS-VAR-FOUND-SW.
044600      IF WS-VAR-COUNT > 0
044700         SET WS-VAR-IDX TO 1
044800         SEARCH WS-VARIANT-ENTRY
044900             AT END
045000                 SET WS-VAR-FOUND-SW TO 'NO '
045100             WHEN VT-DKPC (WS-VAR-IDX) = SRT-DKPC
045200                 MOVE 'YES' TO WS-VAR-FOUND-SW
045300         END-SEARCH
045400      END-IF.
045500      IF VARIANT-FOUND
045600         ADD 1 TO VT-COUNT (WS-VAR-IDX)
045700         ADD SRT-SALE-AMOUNT TO VT-SALE (WS-VAR-IDX)
045800         ADD SRT-PROFIT TO VT-PROFIT (WS-VAR-IDX)
045900      ELSE
046000         IF WS-VAR-COUNT < 300
046100            ADD 1 TO WS-VAR-COUNT
046200            SET WS-VAR-IDX TO WS-VAR-COUNT
046300            MOVE SRT-DKPC TO VT-DKPC (WS-VAR-IDX)
046400            MOVE SRT-TITLE TO VT-TITLE (WS-VAR-IDX)
046500            MOVE 1 TO VT-COUNT (WS-VAR-IDX)
046600            MOVE SRT-SALE-AMOUNT TO VT-SALE (WS-VAR-IDX)
046700            MOVE SRT-PROFIT TO VT-PROFIT (WS-VAR-IDX)
046800         ELSE
046900            DISPLAY '** ERROR **  VARIANT SUMMARY TABLE FULL'
047000         END-IF
047100      END-IF.
047200*
047300  360-ACCUM-VARIANT-EXIT.
047400      EXIT.
047500*
047600  500-GRAND-TOTALS.
047700*
047800      MOVE SPACES TO GL-GRAND-TOTALS.
047900      MOVE WS-GT-SALE         TO GL-SALE.
048000      MOVE WS-GT-PROFIT       TO GL-PROFIT.
048100      MOVE WS-GT-COMMISSION   TO GL-COMMISSION.
048200      MOVE WS-GT-SHIPPING     TO GL-SHIPPING.
048300      MOVE WS-GT-PROCESSING   TO GL-PROCESSING.
048400      MOVE WS-GT-PLATFORM-DEV TO GL-PLATFORM-DEV.
048500      IF WS-LINES-USED IS GREATER THAN OR EQUAL TO
048600                                      WS-LINES-PER-PAGE
048700         PERFORM 325-PRINT-HEADINGS THRU 325-PRINT-HEADINGS-EXIT
048800      END-IF.
048900      WRITE REPORT-REC FROM GL-GRAND-TOTALS
049000          AFTER ADVANCING 2.
049100      ADD 2 TO WS-LINES-USED.
049200*
049300  500-GRAND-TOTALS-EXIT.
049400      EXIT.
049500*
049600  600-VARIANT-SUMMARY.
049700*
049800      WRITE REPORT-REC FROM VH-VARIANT-HEADING
049900          AFTER ADVANCING PAGE.
050000      MOVE 1 TO WS-LINES-USED.
050100      IF WS-VAR-COUNT > 0
050200         PERFORM 610-PRINT-ONE-VARIANT THRU
050300                  610-PRINT-ONE-VARIANT-EXIT
050400             VARYING WS-VAR-IDX FROM 1 BY 1
050500             UNTIL WS-VAR-IDX > WS-VAR-COUNT
050600      END-IF.
050700*
050800  600-VARIANT-SUMMARY-EXIT.
050900      EXIT.
051000*
051100  610-PRINT-ONE-VARIANT.
051200*
051300      IF WS-LINES-USED IS GREATER THAN OR EQUAL TO
051400                                      WS-LINES-PER-PAGE
051500         WRITE REPORT-REC FROM VH-VARIANT-HEADING
051600             AFTER ADVANCING PAGE
051700         MOVE 1 TO WS-LINES-USED
051800      END-IF.
051900      MOVE SPACES TO VL-VARIANT.
052000      MOVE VT-DKPC (WS-VAR-IDX)   TO VL-DKPC.
052100      MOVE VT-TITLE (WS-VAR-IDX)  TO VL-TITLE.
052200      MOVE VT-COUNT (WS-VAR-IDX)  TO VL-COUNT.
052300      MOVE VT-SALE (WS-VAR-IDX)   TO VL-SALE.
052400      MOVE VT-PROFIT (WS-VAR-IDX) TO VL-PROFIT.
052500      WRITE REPORT-REC FROM VL-VARIANT
052600          AFTER ADVANCING 1.
052700      ADD 1 TO WS-LINES-USED.
052800*
052900  610-PRINT-ONE-VARIANT-EXIT.
053000      EXIT.
053100*
053200  700-ERROR-DISPLAY.
053300*
053400      DISPLAY WS-ERROR-MESSAGE-EL.
053500*
053600  700-ERROR-DISPLAY-EXIT.
053700      EXIT.
053800*
053900  800-READ-SETTLE-FILE.
054000*
054100      READ SETTLE-FILE INTO WS-CUR-LINE
054200          AT END MOVE 'YES' TO WS-EOF-SETTLE-SW.
054300      IF NOT EOF-SETTLE
054400         ADD 1 TO WS-LINE-READ-CTR
054500      END-IF.
054600*
054700  800-READ-SETTLE-FILE-EXIT.
054800      EXIT.
054900*
055000  900-RETURN-SRTD-REC.
055100*
055200      RETURN SW-STLRPT-SORT-FILE
055300          AT END MOVE 'YES' TO WS-EOF-SORT-SW.
055400      IF NOT EOF-SORT
055500         ADD 1 TO WS-RETR-CTR
055600      END-IF.
055700*
055800  900-RETURN-SRTD-REC-EXIT.
055900      EXIT.
056000*
056100  900-DISPLAY-PROG-DIAG.
056200*
056300      DISPLAY '****     STLRPT RUNNING      ****'.
056400      MOVE 'SETTLEMENT LINES READ                       ' TO
056500           DISP-MESSAGE.
056600      MOVE WS-LINE-READ-CTR TO DISP-VALUE.
056700      DISPLAY DISPLAY-LINE.
056800      MOVE 'LINES RELEASED TO SORT                      ' TO
056900           DISP-MESSAGE.
057000      MOVE WS-REL-CTR TO DISP-VALUE.
057100      DISPLAY DISPLAY-LINE.
057200      MOVE 'LINES RETURNED FROM SORT                    ' TO
057300           DISP-MESSAGE.
057400      MOVE WS-RETR-CTR TO DISP-VALUE.
057500      DISPLAY DISPLAY-LINE.
057600      MOVE 'DISTINCT VARIANTS SUMMARIZED                ' TO
057700           DISP-MESSAGE.
057800      MOVE WS-VAR-COUNT TO DISP-VALUE.
057900      DISPLAY DISPLAY-LINE.
058000      DISPLAY '****     STLRPT EOJ          ****'.
058100*
058200  900-DISPLAY-PROG-DIAG-EXIT.
058300      EXIT.
058400*
058500*    END OF PROGRAM STLRPT
