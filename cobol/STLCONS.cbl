000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STLCONS.
000300 AUTHOR.        D OKAFOR.
000400 INSTALLATION.  MERCHANT SETTLEMENT DATA CENTER.
000500 DATE-WRITTEN.  03/14/88.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*    STLCONS  --  SETTLEMENT CONSOLIDATION AND ROW FINALIZATION
001100*
001200*    FIRST STEP OF THE SETTLEMENT RUN.  READS THE DETAIL STREAM
001300*    FILE (CASH/CREDIT SALES AND RETURNS, COMMISSION, SHIPPING,
001400*    PROCESSING AND PLATFORM-DEV CHARGES AND THEIR REVERSALS) AND
001500*    CONSOLIDATES THEM ONTO ONE SETTLEMENT LINE PER (SALE-TYPE,
001600*    ORDER-ID, DKPC).  FINALIZES EACH LINE (RETURN FLAGGING, ZERO
001700*    -CLAMPING, SERVICE TAX), LOOKS UP THE FULFILMENT TARIFF TIER
001800*    FOR THE RUN, AND WRITES THE CONSOLIDATED LINES PLUS THE
001900*    INVOICE CONTROL RECORD FOR THE REST OF THE SETTLEMENT CHAIN
002000*    (STLPRICE, STLWALT, STLRPT) TO PICK UP.
002100******************************************************************
002200*    AMENDMENT HISTORY
002300*
002400*    DATE      BY   REQUEST   DESCRIPTION
002500*    --------  ---  --------  ------------------------------------
002600*    03/14/88  DO   CR-0118   ORIGINAL WRITE-UP - CASH AND CREDIT CR-0118 
002700*                             SALE STREAMS ONLY, NO RETURNS.      CR-0118 
002800*    05/02/88  DO   CR-0131   ADDED RETURN STREAMS AND THE IS-    CR-0131 
002900*                             RETURN FLAG.                        CR-0131 
003000*    08/02/88  RH   CR-0144   HOOKED UP STLNORM FOR COMMA-SCRUBBEDCR-0144 
003100*                             AMOUNT TEXT.                        CR-0144 
003200*    02/19/89  DO   CR-0190   ADDED COMMISSION/SHIPPING/PROCESSINGCR-0190 
003300*                             CHARGE STREAMS AND THEIR REVERSALS. CR-0190 
003400*    07/11/89  DO   CR-0198   ADDED PLATFORM-DEVELOPMENT CHARGE   CR-0198 
003500*                             STREAM (CREDIT SALES ONLY) AND THE  CR-0198 
003600*                             CUSTOMER-RETURN SHIPPING CHARGE.    CR-0198 
003700*    09/22/89  MP   CR-0211   ADDED 400-TIER-LOOKUP AND THE       CR-0211 
003800*                             INVOICE CONTROL RECORD OUTPUT SO    CR-0211 
003900*                            STLWALT CAN PRICE THE PROCESSING FEE.CR-0211 
004000*    03/30/91  DO   CR-0280   ROW FINALIZATION CLAMPING WAS ONLY  CR-0280 
004100*                             APPLIED TO NEW LINES, NOT LINES THATCR-0280 
004200*                            WERE FOUND ON A LATER DETAIL RECORD -CR-0280 
004300*                             MOVED CLAMP TO RUN AFTER THE READ   CR-0280 
004400*                             LOOP FOR EVERY LINE IN THE TABLE.   CR-0280 
004500*    09/02/98  SMK  Y2K-0009  YEAR 2000 READINESS REVIEW - NO     Y2K-0009
004600*                             2-DIGIT YEAR FIELDS IN THIS PROGRAM,Y2K-0009
004700*                             NO CHANGE REQUIRED. LOGGED FOR      Y2K-0009
004800*                             SIGN-OFF ONLY.                      Y2K-0009
004900*    02/11/02  TWB  CR-0430   LINE TABLE WAS SIZED FOR 200 LINES, CR-0430 
005000*                             A LARGE MULTI-SELLER STATEMENT      CR-0430 
005100*                             OVERFLOWED IT - RESIZED TO 500 AND  CR-0430 
005200*                             ADDED THE WS-TABLE-FULL-SW CHECK.   CR-0430 
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.   IBM-390.
005700 OBJECT-COMPUTER.   IBM-390.
005800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT DETAIL-FILE   ASSIGN TO UT-S-STLDTL.
006200     SELECT TARIFF-FILE   ASSIGN TO UT-S-STLTARF.
006300     SELECT SETTLE-FILE   ASSIGN TO UT-S-STLSET1.
006400     SELECT INVCTL-FILE   ASSIGN TO UT-S-STLINV.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900 FD  DETAIL-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 92 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS STL-DETAIL-REC.
007500     COPY STLDTL.
007600*
007700 FD  TARIFF-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 54 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS STL-TARIFF-REC.
008300     COPY STLTARF.
008400*
008500 FD  SETTLE-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 144 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS STL-SETTLE-LINE.
009100     COPY STLLINE.
009200*
009300 FD  INVCTL-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 60 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS STL-INVOICE-CTL.
009900     COPY STLINV.
010000*
010100 WORKING-STORAGE SECTION.
010200*
010210*    MAXIMUM NUMBER OF ROWS THE SETTLEMENT LINE TABLE (WS-LINE-
010220*    ENTRY, BELOW) WILL HOLD - MUST AGREE WITH THE TABLE'S OWN
010230*    OCCURS CLAUSE. CHECKED IN 220-FIND-OR-ADD-LINE BEFORE A NEW
010240*    ROW IS ADDED.
010250  77  WS-MAX-LINES                   PIC S9(07) COMP VALUE 500.
010300  01  PROGRAM-INDICATOR-SWITCHES.
010400      05  WS-EOF-DETAIL-SW               PIC X(03) VALUE 'NO '.
010500          88  EOF-DETAIL                       VALUE 'YES'.
010600      05  WS-EOF-TARIFF-SW               PIC X(03) VALUE 'NO '.
010700          88  EOF-TARIFF                       VALUE 'YES'.
010800      05  WS-LINE-FOUND-SW               PIC X(03) VALUE SPACES.
010900          88  LINE-FOUND                       VALUE 'YES'.
011000          88  LINE-NOT-FOUND                   VALUE 'NO '.
011100      05  WS-TABLE-FULL-SW               PIC X(03) VALUE 'NO '.
011200          88  TABLE-FULL                       VALUE 'YES'.
011300      05  WS-TIER-FOUND-SW               PIC X(03) VALUE SPACES.
011400          88  TIER-FOUND                       VALUE 'YES'.
011500*
011600  01  WS-ACCUMULATORS.
011700*        FOR PROGRAM RECORD TRACKING
011800      05  WS-READ-CTR                PIC S9(07) COMP SYNC VALUE 0.
011900      05  WS-SKIP-CTR                PIC S9(07) COMP SYNC VALUE 0.
012000      05  WS-LINE-COUNT              PIC S9(07) COMP SYNC VALUE 0.
012100      05  WS-WRTN-CTR                PIC S9(07) COMP SYNC VALUE 0.
012200*        PER-STREAM COUNT LOG - U2 OUTPUT REQUIREMENT
012300      05  WS-CASH-SALE-CTR           PIC S9(07) COMP SYNC VALUE 0.
012400      05  WS-CASH-RETN-CTR           PIC S9(07) COMP SYNC VALUE 0.
012500      05  WS-CRED-SALE-CTR           PIC S9(07) COMP SYNC VALUE 0.
012600      05  WS-CRED-RETN-CTR           PIC S9(07) COMP SYNC VALUE 0.
012700      05  WS-COMM-CTR                PIC S9(07) COMP SYNC VALUE 0.
012800      05  WS-SHIP-CTR                PIC S9(07) COMP SYNC VALUE 0.
012900      05  WS-PROC-CTR                PIC S9(07) COMP SYNC VALUE 0.
013000      05  WS-PLAT-CTR                PIC S9(07) COMP SYNC VALUE 0.
013100*
013200  01  WS-CURRENT-KEY.
013300      05  WS-CUR-SALE-TYPE               PIC X(06).
013310      05  WS-CUR-SALE-TYPE-R REDEFINES WS-CUR-SALE-TYPE.
013320          10  WS-CUR-SALE-TYPE-BYTE      OCCURS 6 TIMES
013330                                          PIC X(01).
013400      05  WS-CUR-TARGET                  PIC X(01).
013500          88  WS-TGT-SALE                      VALUE 'S'.
013600          88  WS-TGT-COMMISSION                VALUE 'C'.
013700          88  WS-TGT-SHIPPING                  VALUE 'H'.
013800          88  WS-TGT-PROCESSING                VALUE 'P'.
013900          88  WS-TGT-PLATFORM                  VALUE 'F'.
014000      05  WS-CUR-SIGN                    PIC S9(04) COMP SYNC.
014100      05  WS-CUR-IS-RETURN-STREAM        PIC X(01) VALUE 'N'.
014200      05  WS-NORM-AMOUNT                 PIC S9(13) COMP SYNC.
014300*
014400*    SETTLEMENT LINE TABLE - SEQUENTIAL SEARCH, BUILT IN ARRIVAL
014500*    ORDER AS U5/FILES SECTION PERMITS FOR BOUNDED STATEMENT
014600*    VOLUMES.  KEPT SEPARATE FROM STL-SETTLE-LINE (THE OUTPUT
014700*    RECORD) SO THE TABLE CAN CARRY THE WL-RETURN-SEEN WORK BYTE.
014800  01  WS-LINE-TABLE.
014900      05  WS-LINE-ENTRY OCCURS 500 TIMES
015000                  INDEXED BY WS-LINE-IDX.
015100          10  WL-SALE-TYPE                PIC X(06).
015200          10  WL-ORDER-ID                 PIC X(20).
015300          10  WL-DKPC                     PIC X(12).
015400          10  WL-TITLE                    PIC X(40).
015500          10  WL-SALE-AMOUNT              PIC S9(13) COMP-3.
015600          10  WL-PURCHASE-PRICE           PIC S9(13) COMP-3.
015700          10  WL-COMMISSION-AMT           PIC S9(13) COMP-3.
015800          10  WL-SHIPPING-FEE             PIC S9(13) COMP-3.
015900          10  WL-PROCESSING-FEE           PIC S9(13) COMP-3.
016000          10  WL-PLATFORM-DEV             PIC S9(13) COMP-3.
016100          10  WL-TAX-AMOUNT               PIC S9(13) COMP-3.
016200          10  WL-PROFIT                   PIC S9(13) COMP-3.
016300          10  WL-IS-RETURN                PIC X(01).
016400          10  WL-RETURN-SEEN              PIC X(01).
016500              88  WL-RETURN-STREAM-SEEN         VALUE 'Y'.
016600*
016700*    TARIFF TABLE - SMALL, LOADED ONCE, ASCENDING MIN-ROWS.
016800  01  WS-TARIFF-TABLE.
016900      05  WS-TARIFF-COUNT            PIC S9(04) COMP SYNC VALUE 0.
017000      05  WS-TARIFF-ENTRY OCCURS 20 TIMES
017100                  INDEXED BY WS-TARIFF-IDX.
017200          10  WT-MIN-ROWS                 PIC 9(07).
017300          10  WT-MAX-ROWS                 PIC 9(07).
017400          10  WT-PRICE                    PIC 9(13).
017500*
017600  01  DISPLAY-LINE.
017700      05  DISP-MESSAGE                   PIC X(45).
017800      05  DISP-VALUE                     PIC ZZZ,ZZ9.
017900*
018000 PROCEDURE DIVISION.
018100*
018200  000-MAINLINE SECTION.
018300*
018400      OPEN INPUT  DETAIL-FILE
018500                  TARIFF-FILE
018600           OUTPUT SETTLE-FILE
018700                  INVCTL-FILE.
018800      PERFORM 100-LOAD-TARIFF-TABLE THRU
018900               100-LOAD-TARIFF-TABLE-EXIT.
019000      PERFORM 200-BUILD-LINE-TABLE THRU 200-BUILD-LINE-TABLE-EXIT.
019100      PERFORM 300-FINALIZE-LINES THRU 300-FINALIZE-LINES-EXIT.
019200      PERFORM 400-TIER-LOOKUP THRU 400-TIER-LOOKUP-EXIT.
019300      PERFORM 800-WRITE-INVOICE-CTL THRU
019400               800-WRITE-INVOICE-CTL-EXIT.
019500      PERFORM 900-WRITE-SETTLE-FILE THRU
019600               900-WRITE-SETTLE-FILE-EXIT.
019700      PERFORM 950-DISPLAY-PROG-DIAG THRU
019800               950-DISPLAY-PROG-DIAG-EXIT.
019900      CLOSE DETAIL-FILE
020000            TARIFF-FILE
020100            SETTLE-FILE
020200            INVCTL-FILE.
020300      MOVE ZERO TO RETURN-CODE.
020400      GOBACK.
020500*
020600  100-LOAD-TARIFF-TABLE.
020700*
020800      READ TARIFF-FILE
020900          AT END MOVE 'YES' TO WS-EOF-TARIFF-SW.
021000      PERFORM 110-STORE-TARIFF-ROW THRU 110-STORE-TARIFF-ROW-EXIT
021100          UNTIL EOF-TARIFF.
021200*
021300  100-LOAD-TARIFF-TABLE-EXIT.
021400      EXIT.
021500*
021600  110-STORE-TARIFF-ROW.
021700*
021800      ADD 1 TO WS-TARIFF-COUNT.
021900      SET WS-TARIFF-IDX TO WS-TARIFF-COUNT.
022000      MOVE STT-MIN-ROWS         TO WT-MIN-ROWS (WS-TARIFF-IDX).
022100      MOVE STT-MAX-ROWS         TO WT-MAX-ROWS (WS-TARIFF-IDX).
022200      MOVE STT-PRICE-PER-INVOICE TO WT-PRICE   (WS-TARIFF-IDX).
022300      READ TARIFF-FILE
022400          AT END MOVE 'YES' TO WS-EOF-TARIFF-SW.
022500*
022600  110-STORE-TARIFF-ROW-EXIT.
022700      EXIT.
022800*
022900  200-BUILD-LINE-TABLE.
023000*
023100      READ DETAIL-FILE
023200          AT END MOVE 'YES' TO WS-EOF-DETAIL-SW.
023300      PERFORM 210-PROCESS-DETAIL-REC THRU
023400               210-PROCESS-DETAIL-REC-EXIT
023500          UNTIL EOF-DETAIL.
023600*
023700  200-BUILD-LINE-TABLE-EXIT.
023800      EXIT.
023900*
024000*    210-PROCESS-DETAIL-REC - U2 CONSOLIDATION.  SKIPS BLANK KEY
024100*    CARDS, NORMALIZES THE AMOUNT, CLASSIFIES THE STREAM CODE
024200*    INTO A SALE-TYPE/TARGET-FIELD/SIGN, FINDS OR ADDS THE LINE,
024300*    AND POSTS THE AMOUNT.
024400  210-PROCESS-DETAIL-REC.
024500*
024600      ADD 1 TO WS-READ-CTR.
024700      IF STD-ORDER-ID = SPACES OR STD-DKPC = SPACES
024800         ADD 1 TO WS-SKIP-CTR
024900      ELSE
025000         CALL 'STLNORM' USING STD-AMOUNT-TEXT, WS-NORM-AMOUNT
025100         PERFORM 215-CLASSIFY-STREAM THRU 215-CLASSIFY-STREAM-EXIT
025200         PERFORM 220-FIND-OR-ADD-LINE THRU
025300                  220-FIND-OR-ADD-LINE-EXIT
025400         IF NOT TABLE-FULL
025500            PERFORM 230-POST-AMOUNT THRU 230-POST-AMOUNT-EXIT
025600         END-IF
025700      END-IF.
025800      READ DETAIL-FILE
025900          AT END MOVE 'YES' TO WS-EOF-DETAIL-SW.
026000*
026100  210-PROCESS-DETAIL-REC-EXIT.
026200      EXIT.
026300*
026400  215-CLASSIFY-STREAM.
026500*
026600      MOVE +1 TO WS-CUR-SIGN.
026700      MOVE 'N' TO WS-CUR-IS-RETURN-STREAM.
026800      EVALUATE TRUE
026900          WHEN STD-CASH-SALE
027000              MOVE 'CASH  ' TO WS-CUR-SALE-TYPE
027100              SET WS-TGT-SALE TO TRUE
027200              ADD 1 TO WS-CASH-SALE-CTR
027300          WHEN STD-CASH-SALE-RETN
027400              MOVE 'CASH  ' TO WS-CUR-SALE-TYPE
027500              SET WS-TGT-SALE TO TRUE
027600              MOVE -1 TO WS-CUR-SIGN
027700              MOVE 'Y' TO WS-CUR-IS-RETURN-STREAM
027800              ADD 1 TO WS-CASH-RETN-CTR
027900          WHEN STD-CREDIT-SALE
028000              MOVE 'CREDIT' TO WS-CUR-SALE-TYPE
028100              SET WS-TGT-SALE TO TRUE
028200              ADD 1 TO WS-CRED-SALE-CTR
028300          WHEN STD-CREDIT-SALE-RETN
028400              MOVE 'CREDIT' TO WS-CUR-SALE-TYPE
028500              SET WS-TGT-SALE TO TRUE
028600              MOVE -1 TO WS-CUR-SIGN
028700              MOVE 'Y' TO WS-CUR-IS-RETURN-STREAM
028800              ADD 1 TO WS-CRED-RETN-CTR
028900          WHEN STD-COMMISSION-CASH
029000              MOVE 'CASH  ' TO WS-CUR-SALE-TYPE
029100              SET WS-TGT-COMMISSION TO TRUE
029200              ADD 1 TO WS-COMM-CTR
029300          WHEN STD-COMMISSION-CASH-REV
029400              MOVE 'CASH  ' TO WS-CUR-SALE-TYPE
029500              SET WS-TGT-COMMISSION TO TRUE
029600              MOVE -1 TO WS-CUR-SIGN
029700          WHEN STD-COMMISSION-CRED
029800              MOVE 'CREDIT' TO WS-CUR-SALE-TYPE
029900              SET WS-TGT-COMMISSION TO TRUE
030000              ADD 1 TO WS-COMM-CTR
030100          WHEN STD-COMMISSION-CRED-REV
030200              MOVE 'CREDIT' TO WS-CUR-SALE-TYPE
030300              SET WS-TGT-COMMISSION TO TRUE
030400              MOVE -1 TO WS-CUR-SIGN
030500          WHEN STD-SHIPPING-CASH
030600              MOVE 'CASH  ' TO WS-CUR-SALE-TYPE
030700              SET WS-TGT-SHIPPING TO TRUE
030800              ADD 1 TO WS-SHIP-CTR
030900          WHEN STD-SHIPPING-CASH-REV
031000              MOVE 'CASH  ' TO WS-CUR-SALE-TYPE
031100              SET WS-TGT-SHIPPING TO TRUE
031200              MOVE -1 TO WS-CUR-SIGN
031300          WHEN STD-SHIPPING-CRED
031400              MOVE 'CREDIT' TO WS-CUR-SALE-TYPE
031500              SET WS-TGT-SHIPPING TO TRUE
031600              ADD 1 TO WS-SHIP-CTR
031700          WHEN STD-SHIPPING-CRED-REV
031800              MOVE 'CREDIT' TO WS-CUR-SALE-TYPE
031900              SET WS-TGT-SHIPPING TO TRUE
032000              MOVE -1 TO WS-CUR-SIGN
032100          WHEN STD-PROCESSING-CASH
032200              MOVE 'CASH  ' TO WS-CUR-SALE-TYPE
032300              SET WS-TGT-PROCESSING TO TRUE
032400              ADD 1 TO WS-PROC-CTR
032500          WHEN STD-PROCESSING-CASH-REV
032600              MOVE 'CASH  ' TO WS-CUR-SALE-TYPE
032700              SET WS-TGT-PROCESSING TO TRUE
032800              MOVE -1 TO WS-CUR-SIGN
032900          WHEN STD-PROCESSING-CRED
033000              MOVE 'CREDIT' TO WS-CUR-SALE-TYPE
033100              SET WS-TGT-PROCESSING TO TRUE
033200              ADD 1 TO WS-PROC-CTR
033300          WHEN STD-PROCESSING-CRED-REV
033400              MOVE 'CREDIT' TO WS-CUR-SALE-TYPE
033500              SET WS-TGT-PROCESSING TO TRUE
033600              MOVE -1 TO WS-CUR-SIGN
033700          WHEN STD-PLATFORM-DEV
033800              MOVE 'CREDIT' TO WS-CUR-SALE-TYPE
033900              SET WS-TGT-PLATFORM TO TRUE
034000              ADD 1 TO WS-PLAT-CTR
034100          WHEN STD-PLATFORM-DEV-REV
034200              MOVE 'CREDIT' TO WS-CUR-SALE-TYPE
034300              SET WS-TGT-PLATFORM TO TRUE
034400              MOVE -1 TO WS-CUR-SIGN
034500          WHEN STD-CUST-RETURN-CHG
034600              MOVE 'CASH  ' TO WS-CUR-SALE-TYPE
034700              SET WS-TGT-SHIPPING TO TRUE
034800              ADD 1 TO WS-SHIP-CTR
034900          WHEN OTHER
035000              ADD 1 TO WS-SKIP-CTR
035100      END-EVALUATE.
035200*
035300  215-CLASSIFY-STREAM-EXIT.
035400      EXIT.
035500*
035600*    220-FIND-OR-ADD-LINE - SEQUENTIAL SEARCH OF THE LINE TABLE
035700*    ON (SALE-TYPE, ORDER-ID, DKPC); ADDS A NEW ENTRY WHEN NOT
035800*    FOUND.  THE FIRST SALE-BEARING RECORD CARRIES THE TITLE.
035900  220-FIND-OR-ADD-LINE.
036000*
036100      MOVE 'NO ' TO WS-LINE-FOUND-SW.
036200      MOVE 'NO ' TO WS-TABLE-FULL-SW.
036300      IF WS-LINE-COUNT > 0
036400         SET WS-LINE-IDX TO 1
036500         SEARCH WS-LINE-ENTRY
036600             AT END
036700                 SET LINE-NOT-FOUND TO TRUE
036800             WHEN WL-SALE-TYPE (WS-LINE-IDX) = WS-CUR-SALE-TYPE
036900                 AND WL-ORDER-ID (WS-LINE-IDX) = STD-ORDER-ID
037000                 AND WL-DKPC     (WS-LINE-IDX) = STD-DKPC
037100                 SET LINE-FOUND TO TRUE
037200         END-SEARCH
037300      END-IF.
037400      IF NOT LINE-FOUND
037500         IF WS-LINE-COUNT >= WS-MAX-LINES
037600            MOVE 'YES' TO WS-TABLE-FULL-SW
037700            DISPLAY '** ERROR **  SETTLEMENT LINE TABLE FULL'
037800         ELSE
037900            ADD 1 TO WS-LINE-COUNT
038000            SET WS-LINE-IDX TO WS-LINE-COUNT
038100            MOVE WS-CUR-SALE-TYPE  TO WL-SALE-TYPE   (WS-LINE-IDX)
038200            MOVE STD-ORDER-ID      TO WL-ORDER-ID    (WS-LINE-IDX)
038300            MOVE STD-DKPC          TO WL-DKPC        (WS-LINE-IDX)
038400            MOVE SPACES            TO WL-TITLE       (WS-LINE-IDX)
038500            MOVE 0 TO WL-SALE-AMOUNT   (WS-LINE-IDX)
038600            MOVE 0 TO WL-PURCHASE-PRICE (WS-LINE-IDX)
038700            MOVE 0 TO WL-COMMISSION-AMT (WS-LINE-IDX)
038800            MOVE 0 TO WL-SHIPPING-FEE   (WS-LINE-IDX)
038900            MOVE 0 TO WL-PROCESSING-FEE (WS-LINE-IDX)
039000            MOVE 0 TO WL-PLATFORM-DEV   (WS-LINE-IDX)
039100            MOVE 0 TO WL-TAX-AMOUNT     (WS-LINE-IDX)
039200            MOVE 0 TO WL-PROFIT         (WS-LINE-IDX)
039300            MOVE 'N' TO WL-IS-RETURN    (WS-LINE-IDX)
039400            MOVE 'N' TO WL-RETURN-SEEN  (WS-LINE-IDX)
039500         END-IF
039600      END-IF.
039700      IF LINE-FOUND OR NOT TABLE-FULL
039800         IF WS-TGT-SALE
039900            AND STD-TITLE NOT = SPACES
040000            AND WL-TITLE (WS-LINE-IDX) = SPACES
040100            MOVE STD-TITLE TO WL-TITLE (WS-LINE-IDX)
040200         END-IF
040300         IF WS-CUR-IS-RETURN-STREAM = 'Y'
040400            MOVE 'Y' TO WL-RETURN-SEEN (WS-LINE-IDX)
040500         END-IF
040600      END-IF.
040700*
040800  220-FIND-OR-ADD-LINE-EXIT.
040900      EXIT.
041000*
041100  230-POST-AMOUNT.
041200*
041300      COMPUTE WS-NORM-AMOUNT = WS-NORM-AMOUNT * WS-CUR-SIGN.
041400      EVALUATE TRUE
041500          WHEN WS-TGT-SALE
041600              ADD WS-NORM-AMOUNT TO WL-SALE-AMOUNT (WS-LINE-IDX)
041700          WHEN WS-TGT-COMMISSION
041800              ADD WS-NORM-AMOUNT TO
041900                  WL-COMMISSION-AMT (WS-LINE-IDX)
042000          WHEN WS-TGT-SHIPPING
042100              ADD WS-NORM-AMOUNT TO WL-SHIPPING-FEE (WS-LINE-IDX)
042200          WHEN WS-TGT-PROCESSING
042300              ADD WS-NORM-AMOUNT TO
042400                  WL-PROCESSING-FEE (WS-LINE-IDX)
042500          WHEN WS-TGT-PLATFORM
042600              ADD WS-NORM-AMOUNT TO WL-PLATFORM-DEV (WS-LINE-IDX)
042700      END-EVALUATE.
042800*
042900  230-POST-AMOUNT-EXIT.
043000      EXIT.
043100*
043200*    300-FINALIZE-LINES - U3 ROW FINALIZATION, ONE PASS OVER THE
043300*    WHOLE TABLE AFTER ALL DETAIL RECORDS HAVE BEEN POSTED (SEE
043400*    CR-0280 ABOVE - THIS MUST RUN AFTER THE READ LOOP, NOT
043500*    INSIDE IT).
043600  300-FINALIZE-LINES.
043700*
043800      PERFORM 310-FINALIZE-ONE-LINE THRU
043900               310-FINALIZE-ONE-LINE-EXIT
044000          VARYING WS-LINE-IDX FROM 1 BY 1
044100          UNTIL WS-LINE-IDX > WS-LINE-COUNT.
044200*
044300  300-FINALIZE-LINES-EXIT.
044400      EXIT.
044500*
044600  310-FINALIZE-ONE-LINE.
044700*
044800      IF WL-RETURN-STREAM-SEEN (WS-LINE-IDX)
044900         OR WL-SALE-AMOUNT (WS-LINE-IDX) NOT > 0
045000         MOVE 'Y' TO WL-IS-RETURN (WS-LINE-IDX)
045100      ELSE
045200         MOVE 'N' TO WL-IS-RETURN (WS-LINE-IDX)
045300      END-IF.
045400      IF WL-IS-RETURN (WS-LINE-IDX) = 'Y'
045500         PERFORM 315-ZERO-RETURN-LINE THRU
045600                  315-ZERO-RETURN-LINE-EXIT
045700      ELSE
045800         PERFORM 320-CLAMP-AND-TAX THRU 320-CLAMP-AND-TAX-EXIT
045900      END-IF.
046000*
046100  310-FINALIZE-ONE-LINE-EXIT.
046200      EXIT.
046300*
046400  315-ZERO-RETURN-LINE.
046500*
046600      MOVE 0 TO WL-SALE-AMOUNT    (WS-LINE-IDX).
046700      MOVE 0 TO WL-COMMISSION-AMT (WS-LINE-IDX).
046800      MOVE 0 TO WL-SHIPPING-FEE   (WS-LINE-IDX).
046900      MOVE 0 TO WL-PROCESSING-FEE (WS-LINE-IDX).
047000      MOVE 0 TO WL-PLATFORM-DEV   (WS-LINE-IDX).
047100      MOVE 0 TO WL-TAX-AMOUNT     (WS-LINE-IDX).
047200*
047300  315-ZERO-RETURN-LINE-EXIT.
047400      EXIT.
047500*
047600*    320-CLAMP-AND-TAX - NON-RETURN LINES ONLY.  EVERY COST AND
047700*    THE SALE AMOUNT ARE CLAMPED TO MAX(0,VALUE), THEN THE 10
047800*    PERCENT SERVICE TAX IS COMPUTED ON COMMISSION + PROCESSING,
047900*    TRUNCATED TOWARD ZERO.
048000  320-CLAMP-AND-TAX.
048100*
048200      IF WL-SALE-AMOUNT (WS-LINE-IDX) < 0
048300         MOVE 0 TO WL-SALE-AMOUNT (WS-LINE-IDX)
048400      END-IF.
048500      IF WL-COMMISSION-AMT (WS-LINE-IDX) < 0
048600         MOVE 0 TO WL-COMMISSION-AMT (WS-LINE-IDX)
048700      END-IF.
048800      IF WL-SHIPPING-FEE (WS-LINE-IDX) < 0
048900         MOVE 0 TO WL-SHIPPING-FEE (WS-LINE-IDX)
049000      END-IF.
049100      IF WL-PROCESSING-FEE (WS-LINE-IDX) < 0
049200         MOVE 0 TO WL-PROCESSING-FEE (WS-LINE-IDX)
049300      END-IF.
049400      IF WL-PLATFORM-DEV (WS-LINE-IDX) < 0
049500         MOVE 0 TO WL-PLATFORM-DEV (WS-LINE-IDX)
049600      END-IF.
049700      COMPUTE WL-TAX-AMOUNT (WS-LINE-IDX) =
049800          (WL-COMMISSION-AMT (WS-LINE-IDX) +
049900           WL-PROCESSING-FEE (WS-LINE-IDX)) / 10.
050000*
050100  320-CLAMP-AND-TAX-EXIT.
050200      EXIT.
050300*
050400*    400-TIER-LOOKUP - U4 PROCESSING-FEE TIERING.  FIRST ASCEND-
050500*    ING TIER WHOSE RANGE CONTAINS WS-LINE-COUNT; A TIER WITH
050600*    MAX-ROWS OF ZERO IS OPEN-ENDED.
050700  400-TIER-LOOKUP.
050800*
050900      MOVE 0 TO SIC-PROCESSING-PRICE.
051000      SET WS-TIER-FOUND-SW TO SPACES.
051100      IF WS-LINE-COUNT > 0
051200         PERFORM 410-SCAN-ONE-TIER THRU 410-SCAN-ONE-TIER-EXIT
051300             VARYING WS-TARIFF-IDX FROM 1 BY 1
051400             UNTIL WS-TARIFF-IDX > WS-TARIFF-COUNT
051500                OR TIER-FOUND
051600      END-IF.
051700*
051800  400-TIER-LOOKUP-EXIT.
051900      EXIT.
052000*
052100  410-SCAN-ONE-TIER.
052200*
052300      IF WS-LINE-COUNT >= WT-MIN-ROWS (WS-TARIFF-IDX)
052400         AND (WS-LINE-COUNT <= WT-MAX-ROWS (WS-TARIFF-IDX)
052500              OR WT-MAX-ROWS (WS-TARIFF-IDX) = 0)
052600         MOVE WT-PRICE (WS-TARIFF-IDX) TO SIC-PROCESSING-PRICE
052700         SET TIER-FOUND TO TRUE
052800      END-IF.
052900*
053000  410-SCAN-ONE-TIER-EXIT.
053100      EXIT.
053200*
053300  800-WRITE-INVOICE-CTL.
053400*
053500      MOVE WS-LINE-COUNT   TO SIC-ROW-COUNT.
053600      MOVE 'N'             TO SIC-IS-PAID.
053700      MOVE 0               TO SIC-PAID-AMOUNT.
053800      MOVE SPACES          TO SIC-COUPON-CODE.
053900      SET SIC-STAT-PENDING TO TRUE.
054000      WRITE STL-INVOICE-CTL.
054100*
054200  800-WRITE-INVOICE-CTL-EXIT.
054300      EXIT.
054400*
054500  900-WRITE-SETTLE-FILE.
054600*
054700      PERFORM 910-WRITE-ONE-LINE THRU 910-WRITE-ONE-LINE-EXIT
054800          VARYING WS-LINE-IDX FROM 1 BY 1
054900          UNTIL WS-LINE-IDX > WS-LINE-COUNT.
055000*
055100  900-WRITE-SETTLE-FILE-EXIT.
055200      EXIT.
055300*
055400  910-WRITE-ONE-LINE.
055500*
055600      MOVE WL-SALE-TYPE      (WS-LINE-IDX) TO SSL-SALE-TYPE.
055700      MOVE WL-ORDER-ID       (WS-LINE-IDX) TO SSL-ORDER-ID.
055800      MOVE WL-DKPC           (WS-LINE-IDX) TO SSL-DKPC.
055900      MOVE WL-TITLE          (WS-LINE-IDX) TO SSL-TITLE.
056000      MOVE WL-SALE-AMOUNT    (WS-LINE-IDX) TO SSL-SALE-AMOUNT.
056100      MOVE WL-PURCHASE-PRICE (WS-LINE-IDX) TO SSL-PURCHASE-PRICE.
056200      MOVE WL-COMMISSION-AMT (WS-LINE-IDX) TO SSL-COMMISSION-AMT.
056300      MOVE WL-SHIPPING-FEE   (WS-LINE-IDX) TO SSL-SHIPPING-FEE.
056400      MOVE WL-PROCESSING-FEE (WS-LINE-IDX) TO SSL-PROCESSING-FEE.
056500      MOVE WL-PLATFORM-DEV   (WS-LINE-IDX) TO SSL-PLATFORM-DEV.
056600      MOVE WL-TAX-AMOUNT     (WS-LINE-IDX) TO SSL-TAX-AMOUNT.
056700      MOVE WL-PROFIT         (WS-LINE-IDX) TO SSL-PROFIT.
056800      MOVE WL-IS-RETURN      (WS-LINE-IDX) TO SSL-IS-RETURN.
056900      MOVE SPACES                    TO FILLER IN STL-SETTLE-LINE.
057000      WRITE STL-SETTLE-LINE.
057100      ADD 1 TO WS-WRTN-CTR.
057200*
057300  910-WRITE-ONE-LINE-EXIT.
057400      EXIT.
057500*
057600  950-DISPLAY-PROG-DIAG.
057700*
057800      DISPLAY '****     STLCONS RUNNING     ****'.
057900      MOVE 'DETAIL RECORDS READ                         ' TO
058000           DISP-MESSAGE.
058100      MOVE WS-READ-CTR TO DISP-VALUE.
058200      DISPLAY DISPLAY-LINE.
058300      MOVE 'DETAIL RECORDS SKIPPED (BLANK KEY)          ' TO
058400           DISP-MESSAGE.
058500      MOVE WS-SKIP-CTR TO DISP-VALUE.
058600      DISPLAY DISPLAY-LINE.
058700      MOVE 'CASH SALE STREAM RECORDS                    ' TO
058800           DISP-MESSAGE.
058900      MOVE WS-CASH-SALE-CTR TO DISP-VALUE.
059000      DISPLAY DISPLAY-LINE.
059100      MOVE 'CASH RETURN STREAM RECORDS                   ' TO
059200           DISP-MESSAGE.
059300      MOVE WS-CASH-RETN-CTR TO DISP-VALUE.
059400      DISPLAY DISPLAY-LINE.
059500      MOVE 'CREDIT SALE STREAM RECORDS                  ' TO
059600           DISP-MESSAGE.
059700      MOVE WS-CRED-SALE-CTR TO DISP-VALUE.
059800      DISPLAY DISPLAY-LINE.
059900      MOVE 'CREDIT RETURN STREAM RECORDS                 ' TO
060000           DISP-MESSAGE.
060100      MOVE WS-CRED-RETN-CTR TO DISP-VALUE.
060200      DISPLAY DISPLAY-LINE.
060300      MOVE 'COMMISSION STREAM RECORDS                   ' TO
060400           DISP-MESSAGE.
060500      MOVE WS-COMM-CTR TO DISP-VALUE.
060600      DISPLAY DISPLAY-LINE.
060700      MOVE 'SHIPPING STREAM RECORDS                     ' TO
060800           DISP-MESSAGE.
060900      MOVE WS-SHIP-CTR TO DISP-VALUE.
061000      DISPLAY DISPLAY-LINE.
061100      MOVE 'PROCESSING STREAM RECORDS                   ' TO
061200           DISP-MESSAGE.
061300      MOVE WS-PROC-CTR TO DISP-VALUE.
061400      DISPLAY DISPLAY-LINE.
061500      MOVE 'PLATFORM-DEV STREAM RECORDS                 ' TO
061600           DISP-MESSAGE.
061700      MOVE WS-PLAT-CTR TO DISP-VALUE.
061800      DISPLAY DISPLAY-LINE.
061900      MOVE 'CONSOLIDATED SETTLEMENT LINES                ' TO
062000           DISP-MESSAGE.
062100      MOVE WS-LINE-COUNT TO DISP-VALUE.
062200      DISPLAY DISPLAY-LINE.
062300      MOVE 'SETTLEMENT LINES WRITTEN TO STLSET1         ' TO
062400           DISP-MESSAGE.
062500      MOVE WS-WRTN-CTR TO DISP-VALUE.
062600      DISPLAY DISPLAY-LINE.
062700      DISPLAY '****     STLCONS EOJ         ****'.
062800*
062900  950-DISPLAY-PROG-DIAG-EXIT.
063000      EXIT.
063100*
063200*    END OF PROGRAM STLCONS
