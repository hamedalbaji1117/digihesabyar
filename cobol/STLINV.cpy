000100******************************************************************
000200*    STLINV  --  INVOICE CONTROL RECORD
000300*    ONE RECORD PER SETTLEMENT RUN.  WRITTEN BY STLCONS, UPDATED
000400*    BY STLWALT WHEN THE PROCESSING FEE IS PAID, READ BY STLRPT
000500*    TO GATE THE EXPORT.
000600******************************************************************
000700     01  STL-INVOICE-CTL.
000800         05  SIC-ROW-COUNT               PIC 9(07).
000900         05  SIC-PROCESSING-PRICE        PIC 9(13).
001000         05  SIC-IS-PAID                 PIC X(01).
001100             88  SIC-PAID                      VALUE 'Y'.
001200             88  SIC-NOT-PAID                  VALUE 'N'.
001300         05  SIC-PAID-AMOUNT             PIC 9(13).
001400         05  SIC-COUPON-CODE             PIC X(10).
001500         05  SIC-STATUS                  PIC X(10).
001600             88  SIC-STAT-PENDING              VALUE 'PENDING   '.
001700             88  SIC-STAT-PROCESSING           VALUE 'PROCESSING'.
001800             88  SIC-STAT-DONE                 VALUE 'DONE      '.
001900             88  SIC-STAT-ERROR                VALUE 'ERROR     '.
002000         05  FILLER                      PIC X(06).
002100*                                                                 STL007  
