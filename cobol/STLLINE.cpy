000100******************************************************************
000200*    STLLINE  --  CONSOLIDATED SETTLEMENT LINE
000300*    ONE OCCURRENCE PER (SALE-TYPE, ORDER-ID, DKPC).  BUILT BY
000400*    STLCONS, RE-PRICED BY STLPRICE, PRINTED BY STLRPT.  MONEY
000500*    FIELDS ARE PACKED PER THE SETTLEMENT-LINE SPEC (SEE COMMENT
000600*    AT SSL-SALE-AMOUNT).
000700******************************************************************
000800     01  STL-SETTLE-LINE.
000900         05  SSL-SALE-TYPE               PIC X(06).
001000             88  SSL-CASH-SALE                VALUE 'CASH  '.
001100             88  SSL-CREDIT-SALE               VALUE 'CREDIT'.
001200         05  SSL-SALE-TYPE-R REDEFINES SSL-SALE-TYPE.
001300             10  SSL-TYPE-PFX            PIC X(04).
001400             10  SSL-TYPE-SFX            PIC X(02).
001500         05  SSL-ORDER-ID                PIC X(20).
001600         05  SSL-DKPC                    PIC X(12).
001700         05  SSL-TITLE                   PIC X(40).
001800*                                        MONEY KEPT PACKED PER
001900*                                        RECORD LAYOUT - U3/U6.
002000         05  SSL-SALE-AMOUNT             PIC S9(13)     COMP-3.
002100         05  SSL-PURCHASE-PRICE          PIC S9(13)     COMP-3.
002200         05  SSL-COMMISSION-AMT          PIC S9(13)     COMP-3.
002300         05  SSL-SHIPPING-FEE            PIC S9(13)     COMP-3.
002400         05  SSL-PROCESSING-FEE          PIC S9(13)     COMP-3.
002500         05  SSL-PLATFORM-DEV            PIC S9(13)     COMP-3.
002600         05  SSL-TAX-AMOUNT              PIC S9(13)     COMP-3.
002700         05  SSL-PROFIT                  PIC S9(13)     COMP-3.
002800         05  SSL-IS-RETURN               PIC X(01).
002900             88  SSL-RETURNED                  VALUE 'Y'.
003000             88  SSL-NOT-RETURNED              VALUE 'N'.
003100         05  FILLER                      PIC X(09).
003200*                                                                 STL002  
