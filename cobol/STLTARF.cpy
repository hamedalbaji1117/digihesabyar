000100******************************************************************
000200*    STLTARF  --  FULFILMENT TARIFF TIER
000300*    TIERS ARE MAINTAINED ON TARIFF-FILE IN ASCENDING STT-MIN-ROWS
000400*    ORDER.  STT-MAX-ROWS OF ZERO MEANS THE TIER IS OPEN-ENDED.
000500******************************************************************
000600     01  STL-TARIFF-REC.
000700         05  STT-TIER-NAME               PIC X(20).
000800         05  STT-MIN-ROWS                PIC 9(07).
000900         05  STT-MAX-ROWS                PIC 9(07).
001000         05  STT-PRICE-PER-INVOICE       PIC 9(13).
001100         05  FILLER                      PIC X(07).
001200*                                                                 STL003  
