000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STLNORM.
000300 AUTHOR.        R HALVERSON.
000400 INSTALLATION.  MERCHANT SETTLEMENT DATA CENTER.
000500 DATE-WRITTEN.  03/14/88.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*    STLNORM  --  AMOUNT TEXT NORMALIZATION SUBROUTINE
001100*
001200*    CALLED BY STLCONS (DETAIL STREAM AMOUNTS) AND STLWALT
001300*    (WALLET TOP-UP AMOUNTS).  TAKES THE RAW 18-BYTE TEXT FIELD
001400*    OFF A CARD AND HANDS BACK A SIGNED INTEGER.  STRIPS COMMA
001500*    THOUSANDS SEPARATORS, TRANSLATES THE SELLER DESK'S LOCALIZED
001600*    DIGIT GLYPHS THROUGH THE WS-GLYPH-TABLE BELOW, REMEMBERS A
001700*    LEADING MINUS, AND THROWS AWAY ANYTHING ELSE IT DOES NOT
001800*    RECOGNIZE.  AN INPUT WITH NO RECOGNIZABLE DIGITS COMES BACK
001900*    ZERO.
002000*
002100*    LINKAGE:
002200*       1 - LK-RAW-TEXT    (PASSED, NOT CHANGED)   PIC X(18)
002300*       2 - LK-RESULT      (RETURNED)              PIC S9(13) COMP
002400******************************************************************
002500*    AMENDMENT HISTORY
002600*
002700*    DATE      BY   REQUEST   DESCRIPTION
002800*    --------  ---  --------  ------------------------------------
002900*    03/14/88  RH   CR-0118   ORIGINAL WRITE-UP - CASH/CREDIT     CR-0118 
003000*                            AMOUNT CARDS ARE PLAIN ZONED NUMERIC,CR-0118 
003100*                             NO SCRUBBING NEEDED YET.            CR-0118 
003200*   08/02/88  RH   CR-0144   DESK STARTED SENDING COMMA-PUNCTUATEDCR-0144 
003300*                             AMOUNTS (999,999) - ADD SEPARATOR   CR-0144 
003400*                             STRIP LOGIC.                        CR-0144 
003500*    01/09/89  DO   CR-0201   ADD LEADING-SIGN HANDLING FOR RETURNCR-0201 
003600*                             CARDS KEYED WITH A MINUS.           CR-0201 
003700*    06/27/90  DO   CR-0266   SELLER DESK LOCALIZED NUMERIC KEYPADCR-0266 
003800*                             PRODUCES NON-ASCII DIGIT GLYPHS ON  CR-0266 
003900*                             SOME CARDS - ADDED WS-GLYPH-TABLE   CR-0266 
004000*                            TRANSLATION, SEE 150-TRANSLATE-GLYPH.CR-0266 
004100*    11/03/90  DO   CR-0271   HOOKED UP AS A COMMON CALLED ROUTINECR-0271 
004200*                             FOR STLWALT TOP-UP AMOUNTS TOO.     CR-0271 
004300*    04/18/94  MP   CR-0355   JUNK CHARACTERS (STRAY PUNCTUATION) CR-0355 
004400*                             ON A FEW CARDS WERE ABENDING THE    CR-0355 
004500*                             CALLER WITH INVALID DATA - NOW ANY  CR-0355 
004600*                             UNRECOGNIZED BYTE IS SIMPLY DROPPED.CR-0355 
004700*    09/02/98  SMK  Y2K-0009  YEAR 2000 READINESS REVIEW - NO DATEY2K-0009
004800*                             FIELDS IN THIS ROUTINE, NO CHANGE   Y2K-0009
004900*                             REQUIRED. LOGGED FOR SIGN-OFF ONLY. Y2K-0009
005000*   02/11/02  TWB  CR-0430   EMPTY-RESULT CASE (ALL BYTES DROPPED)CR-0430
005100*                             NOW EXPLICITLY ZEROED RATHER THAN   CR-0430
005200*                             LEFT WHATEVER GARBAGE WAS IN LK-    CR-0430
005300*                             RESULT ON ENTRY.                    CR-0430
005310*   05/06/03  JDK  CR-0452   PULLED THE BYTE SCAN OUT OF 100-    CR-0452
005320*                             NORMALIZE-TEXT INTO ITS OWN PERFORMCR-0452
005330*                             THRU PARAGRAPH (150-SCAN-ONE-BYTE) CR-0452
005340*                             PER DP STANDARDS REVIEW - NO MORE  CR-0452
005350*                             INLINE PERFORM LOOPS.  CARD LENGTH CR-0452
005360*                             NOW CARRIED IN WS-CARD-LEN (77)    CR-0452
005370*                             INSTEAD OF A BARE LITERAL.         CR-0452
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.   IBM-390.
005800 OBJECT-COMPUTER.   IBM-390.
005900 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
006000*
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*
006400  01  WS-PROGRAM-STATUS                PIC X(30)     VALUE SPACES.
006410*
006420*    CARD LENGTH FOR THE INCOMING RAW AMOUNT TEXT, ADDED AS A NAMED
006430*    77-LEVEL PER CR-0452 SO 100-NORMALIZE-TEXT'S SCAN LOOP IS NOT
006440*    DRIVEN BY A BARE LITERAL.
006450  77  WS-CARD-LEN                      PIC S9(04) COMP VALUE 18.
006500*
006600*    LITERAL TABLE OF (GLYPH-BYTE, ASCII-DIGIT) PAIRS - REDEFINED
006700*    BELOW AS AN INDEXED TABLE SO 160-TRANSLATE-GLYPH CAN SEARCH
006800*    IT.  THE GLYPH BYTES ARE THE SELLER DESK'S LOCALIZED NUMERIC
006900*    KEYPAD CODES, ONE SUBSTITUTION BYTE PER DIGIT 0-9.
007000  01  WS-GLYPH-LITERAL.
007100      05  FILLER                         PIC X(02) VALUE X'F000'.
007200      05  FILLER                         PIC X(02) VALUE X'F111'.
007300      05  FILLER                         PIC X(02) VALUE X'F222'.
007400      05  FILLER                         PIC X(02) VALUE X'F333'.
007500      05  FILLER                         PIC X(02) VALUE X'F444'.
007600      05  FILLER                         PIC X(02) VALUE X'F555'.
007700      05  FILLER                         PIC X(02) VALUE X'F666'.
007800      05  FILLER                         PIC X(02) VALUE X'F777'.
007900      05  FILLER                         PIC X(02) VALUE X'F888'.
008000      05  FILLER                         PIC X(02) VALUE X'F999'.
008100  01  WS-GLYPH-TABLE REDEFINES WS-GLYPH-LITERAL.
008200      05  WS-GLYPH-ENTRY OCCURS 10 TIMES
008300                  INDEXED BY WS-GLYPH-IDX.
008400          10  WS-GLYPH-BYTE              PIC X(01).
008500          10  WS-GLYPH-ASCII             PIC X(01).
008600*
008700  01  WS-WORK-FIELDS.
008800      05  WS-CHAR-IDX                   PIC S9(04) COMP SYNC.
008900      05  WS-DIGIT-COUNT                PIC S9(04) COMP SYNC.
009000      05  WS-SIGN                       PIC S9(04) COMP SYNC.
009100      05  WS-ACCUM                      PIC S9(18) COMP SYNC.
009200      05  WS-GLYPH-FOUND-SW             PIC X(01) VALUE 'N'.
009300          88  WS-GLYPH-FOUND                   VALUE 'Y'.
009400          88  WS-GLYPH-NOT-FOUND               VALUE 'N'.
009500      05  WS-CUR-CHAR                   PIC X(01).
009600      05  WS-CUR-DIGIT REDEFINES WS-CUR-CHAR
009700                                        PIC 9(01).
009800*
009900 LINKAGE SECTION.
010000  01  LK-RAW-TEXT                       PIC X(18).
010100  01  LK-RAW-BYTES REDEFINES LK-RAW-TEXT.
010200      05  LK-RAW-BYTE OCCURS 18 TIMES   PIC X(01).
010300  01  LK-RESULT                         PIC S9(13) COMP SYNC.
010400*
010500 PROCEDURE DIVISION USING LK-RAW-TEXT, LK-RESULT.
010600*
010700  000-MAIN.
010800      MOVE 'STLNORM STARTED' TO WS-PROGRAM-STATUS.
010900      IF LK-RAW-TEXT = SPACES OR LK-RAW-TEXT = LOW-VALUES
011000         MOVE 0 TO LK-RESULT
011100      ELSE
011200         PERFORM 100-NORMALIZE-TEXT
011300      END-IF.
011400      MOVE 'STLNORM ENDED' TO WS-PROGRAM-STATUS.
011500      GOBACK.
011600*
011700*    100-NORMALIZE-TEXT WALKS EACH BYTE OF THE RAW CARD, BUILDING
011800*    WS-ACCUM ONE DIGIT AT A TIME (ACCUM = ACCUM*10 + DIGIT), SO
011900*    NO INTERMEDIATE JUSTIFIED BUFFER IS NEEDED.  THE PER-BYTE
011910*    SCAN ITSELF LIVES IN 150-SCAN-ONE-BYTE BELOW, PERFORMED THRU
011920*    ITS EXIT ONCE FOR EACH OF THE WS-CARD-LEN BYTES ON THE CARD.
012000  100-NORMALIZE-TEXT.
012100      MOVE 0 TO WS-ACCUM.
012200      MOVE 0 TO WS-DIGIT-COUNT.
012300      MOVE +1 TO WS-SIGN.
012400      PERFORM 150-SCAN-ONE-BYTE THRU 150-SCAN-ONE-BYTE-EXIT
012410              VARYING WS-CHAR-IDX FROM 1 BY 1
012420              UNTIL WS-CHAR-IDX > WS-CARD-LEN.
014000      IF WS-DIGIT-COUNT = 0
014100         MOVE 0 TO LK-RESULT
014200      ELSE
014300         IF WS-SIGN = -1
014400            COMPUTE LK-RESULT = WS-ACCUM * -1
014500         ELSE
014600            MOVE WS-ACCUM TO LK-RESULT
014700         END-IF
014800      END-IF.
014810  100-NORMALIZE-TEXT-EXIT.
014820      EXIT.
014900*
014910*    150-SCAN-ONE-BYTE - BODY OF THE PER-BYTE CARD SCAN, PERFORMED
014920*    THRU ITS EXIT ONCE PER BYTE BY 100-NORMALIZE-TEXT ABOVE.  A
014930*    DIGIT FEEDS WS-ACCUM, A COMMA IS IGNORED, A LEADING MINUS
014940*    SETS THE SIGN, AND ANYTHING ELSE GOES TO 160-TRANSLATE-GLYPH.
014950  150-SCAN-ONE-BYTE.
014960      MOVE LK-RAW-BYTE (WS-CHAR-IDX) TO WS-CUR-CHAR.
014970      EVALUATE TRUE
014980          WHEN WS-CUR-CHAR = '-'
014990              MOVE -1 TO WS-SIGN
015000          WHEN WS-CUR-CHAR = ','
015010              CONTINUE
015020          WHEN WS-CUR-CHAR IS NUMERIC
015030              COMPUTE WS-ACCUM =
015040                      (WS-ACCUM * 10) + WS-CUR-DIGIT
015050              ADD 1 TO WS-DIGIT-COUNT
015060          WHEN OTHER
015070              PERFORM 160-TRANSLATE-GLYPH
015080      END-EVALUATE.
015090  150-SCAN-ONE-BYTE-EXIT.
015095      EXIT.
015100*
015110*    160-TRANSLATE-GLYPH - ANY BYTE THAT IS NOT A DIGIT, COMMA OR
015200*    MINUS IS LOOKED UP IN THE GLYPH TABLE; A HIT FEEDS THE DIGIT
015300*    INTO WS-ACCUM THE SAME AS AN ORDINARY ASCII DIGIT WOULD, A
015310*    MISS IS SILENTLY DROPPED PER CR-0355.
015400  160-TRANSLATE-GLYPH.
015500      SET WS-GLYPH-NOT-FOUND TO TRUE.
015600      SET WS-GLYPH-IDX TO 1.
015700      SEARCH WS-GLYPH-ENTRY
015800          AT END
015900              SET WS-GLYPH-NOT-FOUND TO TRUE
016000          WHEN WS-GLYPH-BYTE (WS-GLYPH-IDX) = WS-CUR-CHAR
016100              SET WS-GLYPH-FOUND TO TRUE
016200      END-SEARCH.
016300      IF WS-GLYPH-FOUND
016400         MOVE WS-GLYPH-ASCII (WS-GLYPH-IDX) TO WS-CUR-CHAR
016500         COMPUTE WS-ACCUM = (WS-ACCUM * 10) + WS-CUR-DIGIT
016600         ADD 1 TO WS-DIGIT-COUNT
016700      END-IF.
016800*
016900*    END OF PROGRAM STLNORM
